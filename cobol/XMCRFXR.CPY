000010*********************************************************                 
000020* COPYBOOK XMCRFXR                                      *                 
000030* LANGAGE COBOL                                         *                 
000040*                                                       *                 
000050* GABARIT GENERIQUE (PREFIXE X) DE L'ARTICLE TAUX DE     *                
000060* CHANGE. REPLACING 'X' BY LE PREFIXE DE L'UTILISATEUR : *                
000070*   FX   = ARTICLE FD DU FICHIER FXRATES                *                 
000080*   FXT  = POSTE DE LA TABLE EN MEMOIRE (FX-TABLE)       *                
000090*********************************************************                 
000100*                                                                         
000110* HISTORIQUE                                                              
000120* ----------                                                              
000130*  1987-04-13 RBT DEMANDE 4471 CREATION INITIALE                          
000140*                                                                         
000150 05  X-DATE                      PIC X(10).                               
000160 05  X-BASE                      PIC X(03).                               
000170 05  X-TARGET                    PIC X(03).                               
000180 05  X-RATE                      PIC S9(05)V9(06).                        
000190 05  FILLER                      PIC X(20).                               
