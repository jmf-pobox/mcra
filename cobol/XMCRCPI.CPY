000010*********************************************************                 
000020* COPYBOOK XMCRCPI                                      *                 
000030* LANGAGE COBOL                                         *                 
000040*                                                       *                 
000050* GABARIT GENERIQUE (PREFIXE X) DE L'ARTICLE INDICE DES  *                
000060* PRIX (CPI). REPLACING 'X' BY LE PREFIXE DE L'UTILISA-  *                
000070* TEUR :                                                *                 
000080*   CPI  = ARTICLE FD DU FICHIER CPIMAST DANS MCRA3D8     *               
000090*   CPF  = ARTICLE FD DU FICHIER DE SECOURS CPIFBCK       *               
000100*   CPM  = POSTE DE LA TABLE GENERALE EN MEMOIRE DANS     *               
000110*          MCRA3D8 (CPI-TABLE, TOUS PAYS CONFONDUS)       *               
000120*   CPS  = POSTE DE LA TRANCHE D'UN SEUL PAYS (CPI-SLICE) *               
000130*          PASSEE EN LINKAGE A MCRA3L8                    *               
000140*   CPT  = POSTE DE LA TABLE INTERNE DE MCRA3L8            *              
000150*********************************************************                 
000160*                                                                         
000170* HISTORIQUE                                                              
000180* ----------                                                              
000190*  1987-04-13 RBT DEMANDE 4471 CREATION INITIALE                          
000200*  2009-10-21 SLH DEMANDE 4888 AJOUT DES PREFIXES CPM/CPS/                
000210*                  CPF POUR LE PILOTE MCRA3D8                             
000220*                                                                         
000230 05  X-COUNTRY                   PIC X(02).                               
000240 05  X-MONTH                     PIC X(07).                               
000250 05  X-INDEX                     PIC S9(04)V9(03).                        
000260 05  FILLER                      PIC X(10).                               
