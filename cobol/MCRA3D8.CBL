000010*********************************************************                 
000020* PROGRAMME MCRA3D8                                     *                 
000030* LANGAGE COBOL                                         *                 
000040*                                                       *                 
000050* CE PROGRAMME EST LE PILOTE DE L'ANALYSE DE RENDEMENT  *                 
000060* REEL MULTI-DEVISES (MCRA). IL LIT LE PARAMETRAGE, LES *                 
000070* TAUX DE CHANGE ET LES INDICES DES PRIX, APPELLE LA    *                 
000080* CALCULETTE MCRA3C8 ET LE MODULE DE RESOLUTION D'IPC    *                
000090* MCRA3L8 POUR CHAQUE DEVISE DEMANDEE, PUIS EDITE LE     *                
000100* RAPPORT COLONNE ET LE FICHIER DELIMITE.                *                
000110*********************************************************                 
000120                                                                          
000130 IDENTIFICATION DIVISION.                                                 
000140*----------------------------------------------------------------*        
000150 PROGRAM-ID.    MCRA3D8.                                                  
000160 AUTHOR.        R. BERTIN.                                                
000170 INSTALLATION.  DSI - BUREAU ETUDES FINANCIERES.                          
000180 DATE-WRITTEN.  04/13/1987.                                               
000190 DATE-COMPILED.                                                           
000200 SECURITY.      NON CONFIDENTIEL.                                         
000210*----------------------------------------------------------------*        
000220* HISTORIQUE DES MODIFICATIONS                                            
000230* -----------------------------                                           
000240*  1987-04-13 RBT DEMANDE 4471   CREATION INITIALE - 4 DEVISES            
000250*                                (USD/EUR/GBP/CHF), RAPPORT               
000260*                                COLONNE SEUL.                            
000270*  1988-08-30 DLC DEMANDE 4498   AJOUT DU FICHIER DELIMITE EN             
000280*                                SORTIE (CSVFILE).                        
000290*  1990-03-12 RBT DEMANDE 4571   AJOUT DU FICHIER CPI DE SECOURS          
000300*                                (CPIFBCK) ET DU BANDEAU                  
000310*                                D'AVERTISSEMENTS EN PIED DE              
000320*                                RAPPORT.                                 
000330*  1993-07-19 DLC DEMANDE 4675   AJOUT DU TCAM NOMINAL FACULTATIF         
000340*                                (PRM-SHOW-CAGR).                         
000350*  1995-11-02 RBT DEMANDE 4738   CONTROLE DATE FIN <= DATE DU             
000360*                                JOUR AJOUTE (ACCEPT FROM DATE).          
000370*  1998-11-09 FDM DEMANDE 4503   PASSAGE AN 2000 - ANNEE SYSTEME          
000380*                                SUR 4 POSITIONS (ACCEPT FROM             
000390*                                DATE YYYYMMDD) - CORRECTION DE           
000400*                                L'ARITHMETIQUE DE JOURS POUR             
000410*                                LES SIECLES BISSEXTILES.                 
000420*  2003-05-06 PHN DEMANDE 4819   PROPAGATION DU CR/RC FATAL DE            
000430*                                MCRA3L8 (SERIE IPC VIDE).                
000440*  2009-10-21 SLH DEMANDE 4888   AJOUT CHF/JPY - TABLE DEVISES            
000450*                                PASSEE A 5 POSTES (XMCRCUR).             
000460*  2014-09-11 PHN DEMANDE 4922   COLONNE NOM CAGR OMISE DU                
000470*                                RAPPORT ET DU CSV SI NON                 
000480*                                DEMANDEE.                                
000490*  2016-02-24 SLH DEMANDE 4951   L'ENTETE DU RAPPORT COLONNE              
000500*                                N'AFFICHAIT PAS LE LIBELLE NOM           
000510*                                CAGR QUAND LA COLONNE ETAIT              
000520*                                DEMANDEE - CORRIGE (VOIR 6110).          
000530*  2016-02-24 SLH DEMANDE 4951   DECOUPAGE DE LA LISTE DES                
000540*                                DEVISES : UN BLANC DE TETE               
000550*                                APRES LA VIRGULE (" EUR") ETAIT          
000560*                                TRONQUE SUR LE CODE ISO AU LIEU          
000570*                                D'ETRE SAUTE - CORRIGE (1311).           
000580*  2016-02-24 SLH DEMANDE 4951   LE TAUX DE CHANGE RAPPORTE PAR LA        
000590*                                CALCULETTE (6 DECIMALES) ETAIT           
000600*                                RECOPIE SANS ARRONDI DANS LE             
000610*                                RESULTAT A 4 DECIMALES - VOIR LE         
000620*                                CORRECTIF CORRESPONDANT DANS             
000630*                                MCRA3C8 (3200-VARIATION-CHANGE).         
000640*----------------------------------------------------------------*        
000650* NOTE DE MAINTENANCE - CE PILOTE NE FAIT AUCUN CALCUL DE TAUX DE         
000660* RENDEMENT LUI-MEME : IL PREPARE LES DONNEES (DATES, MONTANTS,           
000670* TAUX DE CHANGE, TRANCHE IPC) ET DELEGUE A MCRA3L8 (RESOLUTION           
000680* IPC PAR INTERPOLATION) PUIS A MCRA3C8 (CALCULETTE DE RENDEMENT).        
000690* TOUTE EVOLUTION DE LA FORMULE DE RENDEMENT SE FAIT DANS MCRA3C8,        
000700* PAS ICI - CE PROGRAMME NE FAIT QUE LIRE, CONVERTIR ET EDITER.           
000710*----------------------------------------------------------------*        
000720 ENVIRONMENT DIVISION.                                                    
000730 CONFIGURATION SECTION.                                                   
000740 SPECIAL-NAMES.                                                           
000750     C01 IS TOP-OF-FORM.                                                  
000760 INPUT-OUTPUT SECTION.                                                    
000770 FILE-CONTROL.                                                            
000780*    1 ENREGISTREMENT : PERIODE, MONTANTS, DEVISE DE BASE,                
000790*    LISTE DES DEVISES A CHIFFRER                                         
000800     SELECT  PARMFIL     ASSIGN   TO   PARMFIL                            
000810                          ORGANIZATION LINE SEQUENTIAL                    
000820                          FILE STATUS  W-FS-PARMFIL.                      
000830*    TAUX DE CHANGE QUOTIDIENS, TOUTES DEVISES CONFONDUES                 
000840     SELECT  FXRATES     ASSIGN   TO   FXRATES                            
000850                          ORGANIZATION LINE SEQUENTIAL                    
000860                          FILE STATUS  W-FS-FXRATES.                      
000870*    INDICES DES PRIX MENSUELS - SOURCE PRIMAIRE                          
000880     SELECT  CPIMAST     ASSIGN   TO   CPIMAST                            
000890                          ORGANIZATION LINE SEQUENTIAL                    
000900                          FILE STATUS  W-FS-CPIMAST.                      
000910*    INDICES DES PRIX MENSUELS - SOURCE DE SECOURS (DEMANDE 4571)         
000920     SELECT  CPIFBCK     ASSIGN   TO   CPIFBCK                            
000930                          ORGANIZATION LINE SEQUENTIAL                    
000940                          FILE STATUS  W-FS-CPIFBCK.                      
000950*    RAPPORT COLONNE (SORTIE PRINCIPALE)                                  
000960     SELECT  RPTFILE     ASSIGN   TO   RPTFILE                            
000970                          ORGANIZATION LINE SEQUENTIAL                    
000980                          FILE STATUS  W-FS-RPTFILE.                      
000990*    FICHIER DELIMITE (SORTIE SECONDAIRE, DEMANDE 4498)                   
001000     SELECT  CSVFILE     ASSIGN   TO   CSVFILE                            
001010                          ORGANIZATION LINE SEQUENTIAL                    
001020                          FILE STATUS  W-FS-CSVFILE.                      
001030                                                                          
001040*----------------------------------------------------------------*        
001050 DATA DIVISION.                                                           
001060 FILE SECTION.                                                            
001070*----------------------------------------------------------------*        
001080* FICHIER PARAMETRES - UN SEUL ENREGISTREMENT PAR EXECUTION               
001090 FD  PARMFIL                                                              
001100     RECORD CONTAINS 113 CHARACTERS                                       
001110     LABEL RECORDS OMITTED.                                               
001120 01  PARMFIL-REC.                                                         
001130     COPY XMCRPRM.                                                        
001140                                                                          
001150* TAUX DE CHANGE QUOTIDIENS (TOUTES DEVISES, TOUTES DATES) -              
001160* LE PROGRAMME NE RETIENT QUE LES DEUX DATES DU LOT (2100)                
001170 FD  FXRATES                                                              
001180     RECORD CONTAINS 47 CHARACTERS                                        
001190     LABEL RECORDS OMITTED.                                               
001200 01  FX-REC.                                                              
001210     COPY XMCRFXR REPLACING 'X-' BY 'FX-'.                                
001220                                                                          
001230* INDICES DES PRIX MENSUELS - SOURCE PRIMAIRE (FRED/EUROSTAT)             
001240 FD  CPIMAST                                                              
001250     RECORD CONTAINS 26 CHARACTERS                                        
001260     LABEL RECORDS OMITTED.                                               
001270 01  CPI-REC.                                                             
001280     COPY XMCRCPI REPLACING 'X-' BY 'CPI-'.                               
001290                                                                          
001300* INDICES DES PRIX DE SECOURS - MEME GABARIT QUE CPIMAST,                 
001310* UTILISE UNIQUEMENT QUAND LE PAYS EST ABSENT DE CPIMAST (4300)           
001320 FD  CPIFBCK                                                              
001330     RECORD CONTAINS 26 CHARACTERS                                        
001340     LABEL RECORDS OMITTED.                                               
001350 01  CPIFB-REC.                                                           
001360     COPY XMCRCPI REPLACING 'X-' BY 'CPF-'.                               
001370                                                                          
001380* RAPPORT COLONNE EN SORTIE (REPORTS) - LONGUEUR VARIABLE, LES            
001390* LIGNES DE TITRE SONT PLUS COURTES QUE LA LIGNE DE DETAIL                
001400 FD  RPTFILE                                                              
001410     RECORD IS VARYING IN SIZE FROM 1 TO 132 CHARACTERS                   
001420     LABEL RECORDS OMITTED.                                               
001430 01  RPT-LINE                   PIC X(132).                               
001440                                                                          
001450* FICHIER DELIMITE EN SORTIE (CSV) - AJOUTE PAR LA DEMANDE 4498           
001460 FD  CSVFILE                                                              
001470     RECORD IS VARYING IN SIZE FROM 1 TO 132 CHARACTERS                   
001480     LABEL RECORDS OMITTED.                                               
001490 01  CSV-LINE                   PIC X(132).                               
001500                                                                          
001510*----------------------------------------------------------------*        
001520 WORKING-STORAGE SECTION.                                                 
001530*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***                           
001540 01  SLATVARS              PIC X(122)                 VALUE 'SLAT         
001550-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO        
001560-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.         
001570                                                                          
001580 01  VERSION        PIC X(23) VALUE 'MCRA3D8 09 DU 11/09/14 '.            
001590                                                                          
001600* CODES RETOUR ET ZONES FILE STATUS                                       
001610 01  CR                         PIC 9(02).                                
001620 01  RC                         PIC 9(02).                                
001630* CODE DEVISE REJETE PAR 1322/1323 (RC 15/16) - CONSERVE ICI              
001640* POUR QUE 1900-ERREUR-FATALE PUISSE LE NOMMER DANS LE MESSAGE            
001650* D'ERREUR AU LIEU DE SE LIMITER AU COUPLE CR/RC. DEMANDE 4965.           
001660 01  W-CUR-CODE-REJETE          PIC X(03).                                
001670 01  W-FS-PARMFIL               PIC X(02).                                
001680 01  W-FS-FXRATES               PIC X(02).                                
001690 01  W-FS-CPIMAST               PIC X(02).                                
001700 01  W-FS-CPIFBCK               PIC X(02).                                
001710 01  W-FS-RPTFILE               PIC X(02).                                
001720 01  W-FS-CSVFILE               PIC X(02).                                
001730                                                                          
001740* TABLE DES DEVISES GEREES (5 POSTES EN DUR)                              
001750 COPY XMCRCUR.                                                            
001760                                                                          
001770* LISTE DES DEVISES A TRAITER, DANS L'ORDRE DE SAISIE                     
001780 01  W-CUR-LIST.                                                          
001790     05  W-CUR-LIST-ENTRY OCCURS 6 TIMES INDEXED BY LIST-IDX              
001800                           PIC X(03).                                     
001810 01  W-CUR-LIST-COUNT           PIC S9(02) COMP VALUE ZERO.               
001820                                                                          
001830* ZONE BRUTE DU DECOUPAGE (6 CARACTERES, AVANT CADRAGE) - UN              
001840* JETON SAISI "USD, EUR" LAISSE UN BLANC DE TETE SUR LE 2EME              
001850 01  W-CUR-RAW-LIST.                                                      
001860     05  W-CUR-RAW-ENTRY  OCCURS 6 TIMES PIC X(06).                       
001870                                                                          
001880* POSITION COURANTE DE BALAYAGE DANS LE JETON BRUT (CADRAGE)              
001890 77  W-TOK-POS                  PIC S9(02) COMP VALUE ZERO.               
001900                                                                          
001910* TABLE DES TAUX DE CHANGE RETENUS (DATE DEBUT/FIN X BASE)                
001920 01  FX-TABLE.                                                            
001930     05  FX-ENTRY OCCURS 20 TIMES INDEXED BY FX-IDX.                      
001940         COPY XMCRFXR REPLACING 'X-' BY 'FXT-'.                           
001950 01  FX-TABLE-COUNT             PIC S9(04) COMP VALUE ZERO.               
001960                                                                          
001970* TABLE GENERALE DES IPC CHARGES (TOUS PAYS CONFONDUS)                    
001980 01  CPI-TABLE.                                                           
001990     05  CPI-ENTRY OCCURS 6000 TIMES INDEXED BY CPI-IDX.                  
002000         COPY XMCRCPI REPLACING 'X-' BY 'CPM-'.                           
002010 01  CPI-TABLE-COUNT            PIC S9(04) COMP VALUE ZERO.               
002020                                                                          
002030* TRANCHE IPC D'UN SEUL PAYS, PASSEE EN LINKAGE A MCRA3L8                 
002040 01  CPI-SLICE.                                                           
002050     05  CPI-SLICE-ENTRY OCCURS 1200 TIMES INDEXED BY SLICE-IDX.          
002060         COPY XMCRCPI REPLACING 'X-' BY 'CPS-'.                           
002070 01  CPI-SLICE-COUNT            PIC S9(04) COMP VALUE ZERO.               
002080                                                                          
002090* TABLE DES RESULTATS PAR DEVISE (RAPPORT + CSV)                          
002100 01  RES-TABLE.                                                           
002110     05  RES-ENTRY OCCURS 6 TIMES INDEXED BY RES-IDX.                     
002120         COPY XMCRRES REPLACING 'X-' BY 'RES-'.                           
002130 01  RES-TABLE-COUNT            PIC S9(02) COMP VALUE ZERO.               
002140                                                                          
002150* BANDEAU D'AVERTISSEMENTS ACCUMULES PENDANT LE CHARGEMENT IPC            
002160 01  W-WARNINGS.                                                          
002170     05  W-WARNING-LINE OCCURS 10 TIMES PIC X(60).                        
002180 01  W-WARNING-COUNT            PIC S9(02) COMP VALUE ZERO.               
002190                                                                          
002200* ZONES DE DECOMPOSITION DE DATE (REDEFINES DE LA ZONE X(10)              
002210* "AAAA-MM-JJ") UTILISEES PAR LE CALCUL D'ECART EN JOURS                  
002220 01  W-DATE-TRAVAIL             PIC X(10).                                
002230 01  W-DATE-ZONE REDEFINES W-DATE-TRAVAIL.                                
002240     05  W-DT-ANNEE             PIC 9(04).                                
002250     05  FILLER                 PIC X(01).                                
002260     05  W-DT-MOIS              PIC 9(02).                                
002270     05  FILLER                 PIC X(01).                                
002280     05  W-DT-JOUR              PIC 9(02).                                
002290                                                                          
002300* ARITHMETIQUE DU NOMBRE DE JOURS DEPUIS LE 01/01/0000                    
002310 01  W-JOURS-DEBUT              PIC S9(08) COMP.                          
002320 01  W-JOURS-FIN                PIC S9(08) COMP.                          
002330 01  W-CUMUL-MOIS               PIC S9(03) COMP.                          
002340 01  W-DIV-4                    PIC S9(06) COMP.                          
002350 01  W-DIV-100                  PIC S9(06) COMP.                          
002360 01  W-DIV-400                  PIC S9(06) COMP.                          
002370 01  W-SW-BISSEXTILE            PIC 9(01) COMP.                           
002380     88  BISSEXTILE             VALUE 1.                                  
002390     88  NON-BISSEXTILE         VALUE 0.                                  
002400                                                                          
002410* NOMBRE D'ANNEES ENTRE LES DEUX DATES (6 DECIMALES MINIMUM)              
002420 01  W-NB-JOURS                 PIC S9(06) COMP.                          
002430 01  W-ANNEES                  PIC S9(03)V9(06).                          
002440 01  W-ANNEES-EDIT              PIC ZZ9.99.                               
002450 77  W-365-25                  PIC 9(03)V9(02) VALUE 365.25.              
002460                                                                          
002470* DATE DU JOUR (CONTROLE "DATE FIN PAS DANS LE FUTUR")                    
002480 01  W-DATE-JOUR-AAAAMMJJ       PIC 9(08).                                
002490 01  W-DATE-JOUR-ZONE REDEFINES W-DATE-JOUR-AAAAMMJJ.                     
002500     05  W-SYS-ANNEE            PIC 9(04).                                
002510     05  W-SYS-MOIS             PIC 9(02).                                
002520     05  W-SYS-JOUR             PIC 9(02).                                
002530 01  W-DATE-FIN-AAAAMMJJ        PIC 9(08).                                
002540                                                                          
002550* ZONES DE TRAVAIL DE LA DEVISE COURANTE                                  
002560 01  IND-DEV                    PIC S9(02) COMP.                          
002570 01  W-LOCAL-START              PIC S9(13)V9(02).                         
002580 01  W-LOCAL-END                PIC S9(13)V9(02).                         
002590 01  W-FX-START                 PIC S9(05)V9(06).                         
002600 01  W-FX-END                   PIC S9(05)V9(06).                         
002610 01  W-CUR-COURANTE             PIC X(03).                                
002620 01  W-PAYS-COURANT             PIC X(02).                                
002630 01  W-MOIS-DEBUT               PIC X(07).                                
002640 01  W-MOIS-FIN                 PIC X(07).                                
002650 01  W-CPI-START                PIC S9(04)V9(03).                         
002660 01  W-CPI-END                  PIC S9(04)V9(03).                         
002670 01  W-SW-DEVISE-TROUVEE        PIC 9(01) COMP.                           
002680     88  CUR-TROUVEE            VALUE 1.                                  
002690     88  CUR-NON-TROUVEE        VALUE 0.                                  
002700 01  W-IND-CUR                  PIC S9(02) COMP.                          
002710                                                                          
002720* ZONES LINKAGE POUR L'APPEL DE MCRA3L8 (RESOLUTION IPC)                  
002730 01  L8-CR                      PIC 9(02).                                
002740 01  L8-RC                      PIC 9(02).                                
002750 01  L8-RESOLU                  PIC S9(04)V9(03).                         
002760                                                                          
002770* ZONES LINKAGE POUR L'APPEL DE MCRA3C8 (CALCULETTE)                      
002780 01  C8-INPUT.                                                            
002790     05  C8-IN-YEARS            PIC S9(03)V9(06).                         
002800     05  C8-IN-LOCAL-START      PIC S9(13)V9(02).                         
002810     05  C8-IN-LOCAL-END        PIC S9(13)V9(02).                         
002820     05  C8-IN-FX-START         PIC S9(05)V9(06).                         
002830     05  C8-IN-FX-END           PIC S9(05)V9(06).                         
002840     05  C8-IN-CPI-START        PIC S9(04)V9(03).                         
002850     05  C8-IN-CPI-END          PIC S9(04)V9(03).                         
002860     05  C8-IN-IS-BASE          PIC X(01).                                
002870     05  C8-IN-SHOW-CAGR        PIC X(01).                                
002880     05  FILLER                 PIC X(05).                                
002890* RESULTAT RENVOYE PAR LA CALCULETTE - MEME GABARIT QUE LA                
002900* TABLE RES-TABLE, RECOPIE EN 5500 DANS L'ENTREE DE LA DEVISE             
002910 01  C8-OUTPUT.                                                           
002920     COPY XMCRRES REPLACING 'X-' BY 'CRES-'.                              
002930 01  C8-CR                      PIC 9(02).                                
002940 01  C8-RC                      PIC 9(02).                                
002950                                                                          
002960* ZONES D'EDITION DU FICHIER DELIMITE (CSV) - CONSTRUITE EN               
002970* TRAVAIL PUIS RECOPIEE DANS L'ENREGISTREMENT POUR EVITER                 
002980* DE RELIRE ET DE REECRIRE LA MEME ZONE DANS UN STRING                    
002990 01  W-CSV-BUILD                 PIC X(132).                              
003000 01  W-CSV-AMT-EDIT              PIC -(11)9.99.                           
003010 01  W-CSV-PCT-EDIT              PIC -(3)9.99.                            
003020* LES TAUX DE CHANGE (RES-FX-RATE-START/END) SONT CONSERVES A             
003030* 4 DECIMALES DANS XMCRRES - ILS NE PEUVENT PAS PASSER PAR                
003040* W-CSV-PCT-EDIT (2 DECIMALES SEULEMENT, PREVU POUR LES                   
003050* POURCENTAGES) SANS TRONQUER LES 2 DERNIERS CHIFFRES. 4 DEC.             
003060* EXIGEES PAR LE CAHIER DES CHARGES POUR CETTE COLONNE DU CSV.            
003070 01  W-CSV-FXR-EDIT              PIC -(3)9.9999.                          
003080                                                                          
003090* ZONES D'EDITION DU RAPPORT COLONNE - UNE COLONNE PAR RUBRIQUE           
003100* DE REPORTS (MONTANTS K/M/B + SYMBOLE, POURCENTS SIGNES 1 DEC.)          
003110 01  W-RPT-DETAIL-LIGNE          PIC X(110).                              
003120 01  W-RPT-DETAIL-ZONE REDEFINES W-RPT-DETAIL-LIGNE.                      
003130     05  W-RPT-COL-CUR           PIC X(10).                               
003140     05  W-RPT-COL-START         PIC X(13) JUSTIFIED RIGHT.               
003150     05  W-RPT-COL-END           PIC X(12) JUSTIFIED RIGHT.               
003160     05  W-RPT-COL-DISC          PIC X(13) JUSTIFIED RIGHT.               
003170     05  W-RPT-COL-NOMINAL       PIC X(09) JUSTIFIED RIGHT.               
003180     05  W-RPT-COL-REAL          PIC X(08) JUSTIFIED RIGHT.               
003190     05  W-RPT-COL-REALCAGR      PIC X(11) JUSTIFIED RIGHT.               
003200     05  W-RPT-COL-FXCHG         PIC X(09) JUSTIFIED RIGHT.               
003210     05  W-RPT-COL-INFLATION     PIC X(11) JUSTIFIED RIGHT.               
003220     05  W-RPT-COL-NOMCAGR       PIC X(09) JUSTIFIED RIGHT.               
003230     05  FILLER                  PIC X(05).                               
003240 01  W-MONTANT-FMT               PIC X(12).                               
003250 01  W-MAGNITUDE-EDIT            PIC -(9)9.99.                            
003260 01  W-POURCENT-FMT              PIC X(09).                               
003270 01  W-PCT-1DP                   PIC S9(5)V9(1).                          
003280 01  W-PCT-ABS-EDIT              PIC Z(4)9.9.                             
003290 01  W-SW-AVEC-PLUS              PIC X(01).                               
003300     88  PCT-AVEC-PLUS           VALUE 'Y'.                               
003310     88  PCT-SANS-PLUS           VALUE 'N'.                               
003320 01  W-MAGNITUDE                 PIC S9(13)V9(06).                        
003330 01  W-SYMBOLE-COURANT           PIC X(02).                               
003340 01  W-MAG-POS                   PIC S9(02) COMP.                         
003350 01  W-SUFFIXE-GRANDEUR          PIC X(01).                               
003360 01  W-PAYS-INDEX                PIC S9(02) COMP.                         
003370 01  W-NB-DEVISES-TRAITEES       PIC S9(02) COMP VALUE ZERO.              
003380                                                                          
003390*----------------------------------------------------------------*        
003400 PROCEDURE DIVISION.                                                      
003410*----------------------------------------------------------------*        
003420                                                                          
003430* PARAGRAPHE MAITRE - ENCHAINEMENT DES GRANDES ETAPES DU LOT.             
003440* CHAQUE ETAPE N'EST LANCEE QUE SI LA PRECEDENTE N'A PAS POSE             
003450* CR A 12 (CONVENTION MAISON : CR=0 RAS, CR=4 AVERTISSEMENT               
003460* NON BLOQUANT, CR=12 ERREUR FATALE - RC PRECISE LA CAUSE)                
003470 0000-MCRA3D8.                                                            
003480     MOVE 0 TO CR RC                                                      
003490*    ETAPE 1 DU BATCH FLOW : PARAMETRAGE (DATES, MONTANTS, LISTE          
003500*    DE DEVISES)                                                          
003510     PERFORM 1000-LIRE-PARAMETRES THRU 1000-EXIT                          
003520*    ETAPE 2 : TAUX DE CHANGE DEBUT/FIN POUR CHAQUE DEVISE                
003530     IF CR NOT > ZERO                                                     
003540        PERFORM 2000-CHARGER-TAUX-CHANGE THRU 2000-EXIT                   
003550     END-IF                                                               
003560*    ETAPE 3 : NOMBRE D'ANNEES ENTRE LES DEUX DATES, POUR LE TCAM         
003570     IF CR NOT > ZERO                                                     
003580        PERFORM 3000-CALC-ANNEES THRU 3000-EXIT                           
003590     END-IF                                                               
003600*    ETAPE 4 : INDICES DES PRIX DE TOUS LES PAYS CONCERNES                
003610     IF CR NOT > ZERO                                                     
003620        PERFORM 4000-CHARGER-CPI THRU 4000-EXIT                           
003630     END-IF                                                               
003640*    ETAPES 5 A 8 : UNE PASSE PAR DEVISE (CONVERSION, TRANCHE             
003650*    IPC, CALCULETTE) - VOIR 5100-TRAITER-UNE-DEVISE                      
003660     IF CR NOT > ZERO                                                     
003670        PERFORM 5000-TRAITER-DEVISES THRU 5000-EXIT                       
003680     END-IF                                                               
003690*    UNE ERREUR FATALE INTERROMPT LE LOT SANS ECRIRE DE RAPPORT -         
003700*    LE PIED DE RAPPORT (AVERTISSEMENTS) N'A DE SENS QUE SI LE            
003710*    LOT VA JUSQU'AU BOUT                                                 
003720     IF CR NOT > ZERO                                                     
003730        PERFORM 1900-ERREUR-FATALE THRU 1900-EXIT                         
003740        MOVE 12 TO RETURN-CODE                                            
003750     ELSE                                                                 
003760*       ETAPE 9 : LES DEUX SORTIES (RAPPORT COLONNE ET CSV) SONT          
003770*       ECRITES A PARTIR DE LA MEME TABLE RES-TABLE                       
003780        PERFORM 6000-ECRIRE-RAPPORT THRU 6000-EXIT                        
003790        PERFORM 7000-ECRIRE-DELIMITE THRU 7000-EXIT                       
003800        MOVE 0 TO RETURN-CODE                                             
003810     END-IF                                                               
003820     GOBACK                                                               
003830     .                                                                    
003840                                                                          
003850***************************************************************           
003860* LECTURE ET CONTROLE DU PARAMETRAGE                          *           
003870***************************************************************           
003880* UN SEUL ENREGISTREMENT ATTENDU SUR PARMFIL - L'ABSENCE DU               
003890* FICHIER (RC 01) ET LE FICHIER VIDE (RC 02, AT END DES LA                
003900* PREMIERE LECTURE) SONT DEUX CAUSES D'ARRET DISTINCTES                   
003910 1000-LIRE-PARAMETRES.                                                    
003920     OPEN INPUT PARMFIL                                                   
003930     IF W-FS-PARMFIL NOT = '00'                                           
003940        MOVE 12 TO CR MOVE 01 TO RC                                       
003950     ELSE                                                                 
003960*       UN SEUL ENREGISTREMENT PARAMETRE EST ATTENDU - PAS DE             
003970*       BOUCLE DE LECTURE, PAS DE SECONDE LECTURE POUR TESTER LA          
003980*       FIN DE FICHIER                                                    
003990        READ PARMFIL                                                      
004000           AT END                                                         
004010              MOVE 12 TO CR MOVE 02 TO RC                                 
004020        END-READ                                                          
004030        CLOSE PARMFIL                                                     
004040     END-IF                                                               
004050*    LES TROIS CONTROLES SONT ENCHAINES - LE SUIVANT N'EST PAS            
004060*    TENTE SI UN PRECEDENT A DEJA POSE CR A 12                            
004070     IF CR NOT > ZERO                                                     
004080        PERFORM 1100-VALIDER-DATES                                        
004090        PERFORM 1200-VALIDER-MONTANTS                                     
004100        PERFORM 1300-VALIDER-DEVISES                                      
004110     END-IF                                                               
004120     .                                                                    
004130 1000-EXIT.                                                               
004140     EXIT.                                                                
004150                                                                          
004160* LES DATES DOIVENT ETRE AAAA-MM-JJ, FIN STRICTEMENT APRES                
004170* DEBUT, ET FIN PAS POSTERIEURE A LA DATE DU JOUR                         
004180 1100-VALIDER-DATES.                                                      
004190*    CONTROLE DE FORME : LES TIRETS DOIVENT ETRE EN POSITION              
004200*    5 ET 8 (AAAA-MM-JJ) - UNE SAISIE AU FORMAT US (MM/JJ/AAAA)           
004210*    EST AINSI REJETEE D'EMBLEE, AVANT TOUT CALCUL DE DUREE               
004220     IF PRM-START-DATE(5:1) NOT = '-' OR                                  
004230        PRM-START-DATE(8:1) NOT = '-' OR                                  
004240        PRM-END-DATE(5:1)   NOT = '-' OR                                  
004250        PRM-END-DATE(8:1)   NOT = '-'                                     
004260        MOVE 12 TO CR MOVE 11 TO RC                                       
004270     END-IF                                                               
004280     IF CR NOT > ZERO                                                     
004290*       LES DEUX DATES SONT CONVERTIES EN NOMBRE DE JOURS DEPUIS          
004300*       LE 01/01/0000 (3100) POUR COMPARER DES ENTIERS PLUTOT             
004310*       QUE DES ZONES ALPHANUMERIQUES AAAA-MM-JJ                          
004320        MOVE PRM-START-DATE TO W-DATE-TRAVAIL                             
004330        PERFORM 3100-JOURS-DEPUIS-AN0                                     
004340        MOVE W-NB-JOURS TO W-JOURS-DEBUT                                  
004350        MOVE PRM-END-DATE   TO W-DATE-TRAVAIL                             
004360        PERFORM 3100-JOURS-DEPUIS-AN0                                     
004370        MOVE W-NB-JOURS TO W-JOURS-FIN                                    
004380        IF W-JOURS-FIN NOT > W-JOURS-DEBUT                                
004390           MOVE 12 TO CR MOVE 12 TO RC                                    
004400        END-IF                                                            
004410*       DEMANDE 4738 : LA DATE DE FIN NE PEUT PAS DEPASSER LA             
004420*       DATE SYSTEME - ON NE PEUT PAS CHIFFRER UN RENDEMENT SUR           
004430*       UNE PERIODE QUI N'EST PAS ENCORE ACHEVEE. LA COMPARAISON          
004440*       SE FAIT SUR UNE ZONE AAAAMMJJ (PAS DE TIRETS) DES DEUX            
004450*       COTES POUR RESTER UNE SIMPLE COMPARAISON NUMERIQUE                
004460        ACCEPT W-DATE-JOUR-AAAAMMJJ FROM DATE YYYYMMDD                    
004470        MOVE PRM-END-DATE(1:4)  TO W-DATE-FIN-AAAAMMJJ(1:4)               
004480        MOVE PRM-END-DATE(6:2)  TO W-DATE-FIN-AAAAMMJJ(5:2)               
004490        MOVE PRM-END-DATE(9:2)  TO W-DATE-FIN-AAAAMMJJ(7:2)               
004500        IF W-DATE-FIN-AAAAMMJJ > W-DATE-JOUR-AAAAMMJJ                     
004510           MOVE 12 TO CR MOVE 13 TO RC                                    
004520        END-IF                                                            
004530     END-IF                                                               
004540     .                                                                    
004550                                                                          
004560* LES MONTANTS DOIVENT ETRE STRICTEMENT POSITIFS                          
004570 1200-VALIDER-MONTANTS.                                                   
004580*    UN MONTANT NUL OU NEGATIF N'A PAS DE SENS ECONOMIQUE POUR UN         
004590*    CAPITAL INVESTI - LE SIGNE DES RENDEMENTS EST PORTE PAR LE           
004600*    RESULTAT (HAUSSE/BAISSE), PAS PAR LE MONTANT DE DEPART               
004610     IF PRM-START-VAL NOT > ZERO OR PRM-END-VAL NOT > ZERO                
004620        MOVE 12 TO CR MOVE 14 TO RC                                       
004630     END-IF                                                               
004640     .                                                                    
004650                                                                          
004660* DECOUPAGE DE LA LISTE DES DEVISES (VIRGULES, MAJUSCULES,                
004670* BLANCS SUPPRIMES, DEVISE DE BASE INSEREE EN TETE SI ABSENTE)            
004680* ET CONTROLE D'APPARTENANCE A LA TABLE XMCRCUR                           
004690 1300-VALIDER-DEVISES.                                                    
004700*    TROIS PASSES DISTINCTES SUR LA LISTE SAISIE : DECOUPAGE,             
004710*    PUIS CONTROLE D'APPARTENANCE A XMCRCUR, PUIS INSERTION DE LA         
004720*    DEVISE DE BASE SI L'UTILISATEUR NE L'A PAS SAISIE LUI-MEME           
004730     MOVE ZERO TO W-CUR-LIST-COUNT                                        
004740     PERFORM 1310-DECOUPER-LISTE                                          
004750     IF CR NOT > ZERO                                                     
004760        PERFORM 1320-VERIFIER-CODES THRU 1320-EXIT                        
004770     END-IF                                                               
004780     IF CR NOT > ZERO                                                     
004790        PERFORM 1330-INSERER-DEVISE-BASE                                  
004800     END-IF                                                               
004810     .                                                                    
004820                                                                          
004830* MISE EN MAJUSCULES DE LA ZONE SAISIE PUIS DECOUPAGE SUR LES             
004840* VIRGULES - AU PLUS 6 DEVISES PAR LOT (TAILLE DE LA TABLE)               
004850 1310-DECOUPER-LISTE.                                                     
004860     MOVE ZERO TO W-IND-CUR                                               
004870     INSPECT PRM-CURRENCIES CONVERTING                                    
004880        'abcdefghijklmnopqrstuvwxyz' TO                                   
004890        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                      
004900     MOVE SPACES TO W-CUR-RAW-LIST                                        
004910     UNSTRING PRM-CURRENCIES DELIMITED BY ','                             
004920              INTO W-CUR-RAW-ENTRY(1) W-CUR-RAW-ENTRY(2)                  
004930                   W-CUR-RAW-ENTRY(3) W-CUR-RAW-ENTRY(4)                  
004940                   W-CUR-RAW-ENTRY(5) W-CUR-RAW-ENTRY(6)                  
004950              TALLYING W-CUR-LIST-COUNT                                   
004960     END-UNSTRING                                                         
004970     SET LIST-IDX TO 1                                                    
004980     PERFORM 1311-NETTOYER-TOKEN THRU 1311-EXIT                           
004990        UNTIL LIST-IDX > W-CUR-LIST-COUNT                                 
005000     .                                                                    
005010                                                                          
005020* LE JETON BRUT EST DEJA EN MAJUSCULES (INSPECT CI-DESSUS). UN            
005030* JETON VIDE (VIRGULES COLLEES) EST RETIRE DU COMPTE ; UN JETON           
005040* PORTANT UN OU PLUSIEURS BLANCS DE TETE (SEPARATEUR "VIRGULE             
005050* ESPACE", SAISIE COURANTE) EST CADRE A GAUCHE AVANT D'ETRE               
005060* RECOPIE SUR 3 OCTETS, SANS QUOI LE CADRAGE A DROITE IMPLICITE           
005070* DU MOVE TRONQUERAIT LE DERNIER CARACTERE DU CODE ISO                    
005080 1311-NETTOYER-TOKEN.                                                     
005090     IF W-CUR-RAW-ENTRY(LIST-IDX) = SPACES                                
005100        SUBTRACT 1 FROM W-CUR-LIST-COUNT                                  
005110     ELSE                                                                 
005120        SET W-TOK-POS TO 1                                                
005130        PERFORM 1312-SAUTER-BLANC-TOKEN THRU 1312-EXIT                    
005140           UNTIL W-CUR-RAW-ENTRY(LIST-IDX)(W-TOK-POS:1)                   
005150                 NOT = SPACE                                              
005160        MOVE W-CUR-RAW-ENTRY(LIST-IDX)(W-TOK-POS:)                        
005170          TO W-CUR-LIST-ENTRY(LIST-IDX)                                   
005180     END-IF                                                               
005190     SET LIST-IDX UP BY 1                                                 
005200     .                                                                    
005210 1311-EXIT.                                                               
005220     EXIT.                                                                
005230                                                                          
005240* AVANCE D'UN CRAN LE POINTEUR DE CADRAGE - APPELE EN BOUCLE              
005250* PAR 1311 JUSQU'A TOMBER SUR UN CARACTERE NON BLANC                      
005260 1312-SAUTER-BLANC-TOKEN.                                                 
005270     SET W-TOK-POS UP BY 1                                                
005280     .                                                                    
005290 1312-EXIT.                                                               
005300     EXIT.                                                                
005310                                                                          
005320* CHAQUE CODE SAISI DOIT FIGURER DANS LA TABLE XMCRCUR                    
005330 1320-VERIFIER-CODES.                                                     
005340*    CHAQUE CODE DE LA LISTE SAISIE EST CONTROLE (1322), PUIS LA          
005350*    DEVISE DE BASE ELLE-MEME EST CONTROLEE A PART - ELLE N'EST           
005360*    PAS ENCORE DANS W-CUR-LIST A CE STADE SI L'UTILISATEUR NE            
005370*    L'A PAS SAISIE EXPLICITEMENT DANS PRM-CURRENCIES                     
005380     SET LIST-IDX TO 1                                                    
005390     PERFORM 1322-VERIFIER-UN-CODE THRU 1322-EXIT                         
005400        UNTIL LIST-IDX > W-CUR-LIST-COUNT OR CR > ZERO                    
005410*    LE CONTROLE DE LA DEVISE DE BASE NE SE FAIT QUE SI AUCUN             
005420*    CODE DE LA LISTE N'A DEJA ECHOUE - SINON IL ECRASERAIT LE            
005430*    RC 15/LE CODE REJETE DEJA POSES PAR 1322                             
005440     IF CR = ZERO                                                         
005450        IF PRM-BASE-CUR = SPACES                                          
005460           MOVE 12 TO CR MOVE 16 TO RC                                    
005470        ELSE                                                              
005480           SET CUR-NON-TROUVEE TO TRUE                                    
005490           SET CUR-IDX TO 1                                               
005500           PERFORM 1323-CHERCHER-CODE-BASE THRU 1323-EXIT                 
005510              UNTIL CUR-IDX > 5 OR CUR-TROUVEE                            
005520           IF CUR-NON-TROUVEE                                             
005530              MOVE 12 TO CR MOVE 16 TO RC                                 
005540              MOVE PRM-BASE-CUR TO W-CUR-CODE-REJETE                      
005550           END-IF                                                         
005560        END-IF                                                            
005570     END-IF                                                               
005580     .                                                                    
005590 1320-EXIT.                                                               
005600     EXIT.                                                                
005610                                                                          
005620* BALAYAGE DE LA TABLE XMCRCUR POUR UNE ENTREE DE LA LISTE                
005630 1321-CHERCHER-CODE-DEVISE.                                               
005640     IF CUR-CODE(CUR-IDX) = W-CUR-LIST-ENTRY(LIST-IDX)                    
005650        SET CUR-TROUVEE TO TRUE                                           
005660     END-IF                                                               
005670     SET CUR-IDX UP BY 1                                                  
005680     .                                                                    
005690 1321-EXIT.                                                               
005700     EXIT.                                                                
005710                                                                          
005720* CODE ABSENT DE LA TABLE XMCRCUR = RC 15 (DEVISE INCONNUE) - LE          
005730* CODE FAUTIF EST RANGE DANS W-CUR-CODE-REJETE POUR LE MESSAGE            
005740* D'ERREUR (1900), SEULEMENT QUAND C'EST LUI LE PREMIER EN CAUSE          
005750* (UNE ERREUR DEJA POSEE PAR UNE ENTREE PRECEDENTE N'EST PAS              
005760* ECRASEE)                                                                
005770 1322-VERIFIER-UN-CODE.                                                   
005780     SET CUR-NON-TROUVEE TO TRUE                                          
005790     SET CUR-IDX TO 1                                                     
005800     PERFORM 1321-CHERCHER-CODE-DEVISE THRU 1321-EXIT                     
005810        UNTIL CUR-IDX > 5 OR CUR-TROUVEE                                  
005820     IF CUR-NON-TROUVEE AND CR = ZERO                                     
005830        MOVE 12 TO CR MOVE 15 TO RC                                       
005840        MOVE W-CUR-LIST-ENTRY(LIST-IDX) TO W-CUR-CODE-REJETE              
005850     END-IF                                                               
005860     SET LIST-IDX UP BY 1                                                 
005870     .                                                                    
005880 1322-EXIT.                                                               
005890     EXIT.                                                                
005900                                                                          
005910* LA DEVISE DE BASE DOIT ELLE AUSSI FIGURER DANS XMCRCUR - MEME           
005920* RAISONNEMENT QUE 1322 POUR LA SAUVEGARDE DU CODE FAUTIF                 
005930 1323-CHERCHER-CODE-BASE.                                                 
005940     IF CUR-CODE(CUR-IDX) = PRM-BASE-CUR                                  
005950        SET CUR-TROUVEE TO TRUE                                           
005960     END-IF                                                               
005970     SET CUR-IDX UP BY 1                                                  
005980     .                                                                    
005990 1323-EXIT.                                                               
006000     EXIT.                                                                
006010                                                                          
006020* SI LA DEVISE DE BASE N'EST PAS DANS LA LISTE, ELLE EST                  
006030* INSEREE EN TETE (BATCH FLOW ETAPE 2)                                    
006040 1330-INSERER-DEVISE-BASE.                                                
006050     SET CUR-NON-TROUVEE TO TRUE                                          
006060     SET LIST-IDX TO 1                                                    
006070     PERFORM 1331-CHERCHER-BASE-DANS-LISTE THRU 1331-EXIT                 
006080        UNTIL LIST-IDX > W-CUR-LIST-COUNT OR CUR-TROUVEE                  
006090*    ABSENTE : ON DECALE TOUTE LA LISTE D'UNE CASE VERS LA DROITE         
006100*    (1332, EN PARTANT DE LA FIN POUR NE PAS ECRASER DE DONNEES)          
006110*    PUIS ON POSE LA DEVISE DE BASE EN PREMIERE CASE - ELLE               
006120*    APPARAIT AINSI TOUJOURS EN TETE DU RAPPORT ET DU CSV                 
006130     IF CUR-NON-TROUVEE                                                   
006140        SET LIST-IDX TO W-CUR-LIST-COUNT                                  
006150        PERFORM 1332-DECALER-UNE-ENTREE THRU 1332-EXIT                    
006160           UNTIL LIST-IDX < 1                                             
006170        MOVE PRM-BASE-CUR TO W-CUR-LIST-ENTRY(1)                          
006180        ADD 1 TO W-CUR-LIST-COUNT                                         
006190     END-IF                                                               
006200     .                                                                    
006210                                                                          
006220* LA DEVISE DE BASE EST-ELLE DEJA PRESENTE DANS LA LISTE SAISIE ?         
006230 1331-CHERCHER-BASE-DANS-LISTE.                                           
006240     IF W-CUR-LIST-ENTRY(LIST-IDX) = PRM-BASE-CUR                         
006250        SET CUR-TROUVEE TO TRUE                                           
006260     END-IF                                                               
006270     SET LIST-IDX UP BY 1                                                 
006280     .                                                                    
006290 1331-EXIT.                                                               
006300     EXIT.                                                                
006310                                                                          
006320* DECALAGE D'UN CRAN VERS LA DROITE, EN PARTANT DE LA FIN, POUR           
006330* LIBERER LA PREMIERE CASE OU VIENDRA LA DEVISE DE BASE                   
006340 1332-DECALER-UNE-ENTREE.                                                 
006350     SET LIST-IDX UP BY 1                                                 
006360     MOVE W-CUR-LIST-ENTRY(LIST-IDX - 1)                                  
006370       TO W-CUR-LIST-ENTRY(LIST-IDX)                                      
006380     SET LIST-IDX DOWN BY 2                                               
006390     .                                                                    
006400 1332-EXIT.                                                               
006410     EXIT.                                                                
006420                                                                          
006430***************************************************************           
006440* CHARGEMENT DES TAUX DE CHANGE (DATE DEBUT/FIN X BASE)       *           
006450***************************************************************           
006460 2000-CHARGER-TAUX-CHANGE.                                                
006470*    LE FICHIER EST LU UNE SEULE FOIS, EN ENTIER, AVANT TOUT              
006480*    CONTROLE - FX-TABLE NE GARDE QUE LES LIGNES UTILES (2100),           
006490*    CE QUI LA MAINTIENT BIEN EN-DECA DES 20 POSTES PREVUS MEME           
006500*    SI FXRATES COUVRE DES ANNEES D'HISTORIQUE                            
006510     MOVE ZERO TO FX-TABLE-COUNT                                          
006520     OPEN INPUT FXRATES                                                   
006530     IF W-FS-FXRATES NOT = '00'                                           
006540        MOVE 12 TO CR MOVE 21 TO RC                                       
006550     ELSE                                                                 
006560        PERFORM 2100-LIRE-FXRATES THRU 2100-EXIT                          
006570           UNTIL W-FS-FXRATES = '10'                                      
006580        CLOSE FXRATES                                                     
006590     END-IF                                                               
006600*    UNE FOIS LA TABLE CHARGEE, ON VERIFIE DEVISE PAR DEVISE QUE          
006610*    LES DEUX TAUX (DEBUT ET FIN) ONT BIEN ETE TROUVES                    
006620     SET LIST-IDX TO 1                                                    
006630     PERFORM 2150-VERIFIER-UNE-DEVISE THRU 2150-EXIT                      
006640        UNTIL LIST-IDX > W-CUR-LIST-COUNT                                 
006650     .                                                                    
006660 2000-EXIT.                                                               
006670     EXIT.                                                                
006680                                                                          
006690* LA DEVISE DE BASE N'A PAS BESOIN DE TAUX DE CHANGE CONTRE               
006700* ELLE-MEME (RATIO = 1 PAR CONSTRUCTION - VOIR MCRA3C8)                   
006710 2150-VERIFIER-UNE-DEVISE.                                                
006720     IF W-CUR-LIST-ENTRY(LIST-IDX) NOT = PRM-BASE-CUR                     
006730        PERFORM 2200-VERIFIER-TAUX-PRESENT THRU 2200-EXIT                 
006740     END-IF                                                               
006750     SET LIST-IDX UP BY 1                                                 
006760     .                                                                    
006770 2150-EXIT.                                                               
006780     EXIT.                                                                
006790                                                                          
006800* NE SONT RETENUS EN TABLE QUE LES TAUX DE LA DEVISE DE BASE              
006810* DEMANDEE ET DES DEUX DATES DU LOT (DEBUT/FIN) - LE FICHIER              
006820* FXRATES PEUT CONTENIR BIEN D'AUTRES DATES ET BASES                      
006830 2100-LIRE-FXRATES.                                                       
006840*    FX-TABLE-COUNT EST BORNE A 20 POSTES PAR LA DEFINITION DE            
006850*    FX-TABLE - EN PRATIQUE AU PLUS 12 LIGNES UTILES (6 DEVISES X         
006860*    2 DATES), LA MARGE EST LARGE                                         
006870     READ FXRATES                                                         
006880        AT END                                                            
006890           CONTINUE                                                       
006900        NOT AT END                                                        
006910           IF FX-BASE = PRM-BASE-CUR AND                                  
006920              (FX-DATE = PRM-START-DATE OR                                
006930               FX-DATE = PRM-END-DATE)                                    
006940              ADD 1 TO FX-TABLE-COUNT                                     
006950              SET FX-IDX TO FX-TABLE-COUNT                                
006960              MOVE FX-DATE   TO FXT-DATE(FX-IDX)                          
006970              MOVE FX-BASE   TO FXT-BASE(FX-IDX)                          
006980              MOVE FX-TARGET TO FXT-TARGET(FX-IDX)                        
006990              MOVE FX-RATE   TO FXT-RATE(FX-IDX)                          
007000           END-IF                                                         
007010     END-READ                                                             
007020     .                                                                    
007030 2100-EXIT.                                                               
007040     EXIT.                                                                
007050                                                                          
007060* UN TAUX MANQUANT POUR UNE DES DEUX DATES EST FATAL                      
007070 2200-VERIFIER-TAUX-PRESENT.                                              
007080*    LE DRAPEAU CUR-TROUVEE/CUR-NON-TROUVEE EST REARME ENTRE LES          
007090*    DEUX RECHERCHES - IL EST PARTAGE AVEC D'AUTRES PARAGRAPHES           
007100*    DE CONTROLE (1320, 1330, 4200) SANS RISQUE DE COLLISION CAR          
007110*    RIEN NE SE RECOUVRE DANS LE TEMPS                                    
007120     SET CUR-NON-TROUVEE TO TRUE                                          
007130     SET FX-IDX TO 1                                                      
007140     PERFORM 2210-CHERCHER-TAUX-DEBUT THRU 2210-EXIT                      
007150        UNTIL FX-IDX > FX-TABLE-COUNT                                     
007160     IF CUR-NON-TROUVEE                                                   
007170        MOVE 12 TO CR MOVE 22 TO RC                                       
007180     END-IF                                                               
007190     SET CUR-NON-TROUVEE TO TRUE                                          
007200     SET FX-IDX TO 1                                                      
007210     PERFORM 2220-CHERCHER-TAUX-FIN THRU 2220-EXIT                        
007220        UNTIL FX-IDX > FX-TABLE-COUNT                                     
007230     IF CUR-NON-TROUVEE                                                   
007240        MOVE 12 TO CR MOVE 22 TO RC                                       
007250     END-IF                                                               
007260     .                                                                    
007270 2200-EXIT.                                                               
007280     EXIT.                                                                
007290                                                                          
007300* RECHERCHE DU TAUX A LA DATE DE DEBUT POUR LA DEVISE COURANTE            
007310 2210-CHERCHER-TAUX-DEBUT.                                                
007320*    PARCOURS COMPLET DE LA TABLE (PAS DE SORTIE ANTICIPEE DES            
007330*    QUE CUR-TROUVEE PASSE VRAI) - LA BOUCLE APPELANTE (2200)             
007340*    RELANCE UN PARCOURS SEPARE POUR LA DATE DE FIN EN 2220,              
007350*    CAR LES DEUX TAUX PEUVENT ARRIVER DANS N'IMPORTE QUEL ORDRE          
007360     IF FXT-TARGET(FX-IDX) = W-CUR-LIST-ENTRY(LIST-IDX) AND               
007370        FXT-DATE(FX-IDX)   = PRM-START-DATE                               
007380        SET CUR-TROUVEE TO TRUE                                           
007390     END-IF                                                               
007400     SET FX-IDX UP BY 1                                                   
007410     .                                                                    
007420 2210-EXIT.                                                               
007430     EXIT.                                                                
007440                                                                          
007450* RECHERCHE DU TAUX A LA DATE DE FIN POUR LA DEVISE COURANTE              
007460 2220-CHERCHER-TAUX-FIN.                                                  
007470     IF FXT-TARGET(FX-IDX) = W-CUR-LIST-ENTRY(LIST-IDX) AND               
007480        FXT-DATE(FX-IDX)   = PRM-END-DATE                                 
007490        SET CUR-TROUVEE TO TRUE                                           
007500     END-IF                                                               
007510     SET FX-IDX UP BY 1                                                   
007520     .                                                                    
007530 2220-EXIT.                                                               
007540     EXIT.                                                                
007550                                                                          
007560***************************************************************           
007570* NOMBRE D'ANNEES ENTRE LES DEUX DATES - 365,25 JOURS PAR AN   *          
007580***************************************************************           
007590 3000-CALC-ANNEES.                                                        
007600*    W-365-25 (365,25) EST UNE CONSTANTE 77-LEVEL DE LA SECTION           
007610*    WORKING-STORAGE - LE NOMBRE D'ANNEES SERT DE DIVISEUR AU             
007620*    TCAM (TAUX COMPOSE ANNUEL) CALCULE PAR LA CALCULETTE MCRA3C8         
007630     COMPUTE W-NB-JOURS = W-JOURS-FIN - W-JOURS-DEBUT                     
007640     COMPUTE W-ANNEES ROUNDED = W-NB-JOURS / W-365-25                     
007650     .                                                                    
007660 3000-EXIT.                                                               
007670     EXIT.                                                                
007680                                                                          
007690* ARITHMETIQUE DE CALENDRIER MAISON (PAS DE FONCTION                      
007700* INTRINSEQUE) - NOMBRE DE JOURS ECOULES DEPUIS LE 01/01/0000             
007710* POUR LA DATE PRESENTE DANS W-DATE-TRAVAIL                               
007720 3100-JOURS-DEPUIS-AN0.                                                   
007730*    UNE ANNEE EST BISSEXTILE SI DIVISIBLE PAR 4, SAUF SI                 
007740*    DIVISIBLE PAR 100 ET NON PAR 400 (REGLE GREGORIENNE                  
007750*    COMPLETE - CORRECTION DEMANDE 4503 POUR LE SIECLE 2000,              
007760*    QUI EST BISSEXTIL CONTRAIREMENT A 1900)                              
007770     COMPUTE W-DIV-4   = W-DT-ANNEE / 4                                   
007780     COMPUTE W-DIV-100 = W-DT-ANNEE / 100                                 
007790     COMPUTE W-DIV-400 = W-DT-ANNEE / 400                                 
007800     IF (W-DT-ANNEE / 4 * 4 = W-DT-ANNEE AND                              
007810         W-DT-ANNEE / 100 * 100 NOT = W-DT-ANNEE)                         
007820         OR W-DT-ANNEE / 400 * 400 = W-DT-ANNEE                           
007830        SET BISSEXTILE TO TRUE                                            
007840     ELSE                                                                 
007850        SET NON-BISSEXTILE TO TRUE                                        
007860     END-IF                                                               
007870*    NOMBRE DE JOURS CUMULES AVANT LE DEBUT DU MOIS COURANT               
007880*    (ANNEE NON BISSEXTILE) - LE 29 FEVRIER EST PRIS EN COMPTE            
007890*    CI-DESSOUS EN AJOUTANT 1 POUR TOUT MOIS POSTERIEUR A FEVRIER         
007900     EVALUATE W-DT-MOIS                                                   
007910        WHEN 01 MOVE 000 TO W-CUMUL-MOIS                                  
007920        WHEN 02 MOVE 031 TO W-CUMUL-MOIS                                  
007930        WHEN 03 MOVE 059 TO W-CUMUL-MOIS                                  
007940        WHEN 04 MOVE 090 TO W-CUMUL-MOIS                                  
007950        WHEN 05 MOVE 120 TO W-CUMUL-MOIS                                  
007960        WHEN 06 MOVE 151 TO W-CUMUL-MOIS                                  
007970        WHEN 07 MOVE 181 TO W-CUMUL-MOIS                                  
007980        WHEN 08 MOVE 212 TO W-CUMUL-MOIS                                  
007990        WHEN 09 MOVE 243 TO W-CUMUL-MOIS                                  
008000        WHEN 10 MOVE 273 TO W-CUMUL-MOIS                                  
008010        WHEN 11 MOVE 304 TO W-CUMUL-MOIS                                  
008020        WHEN 12 MOVE 334 TO W-CUMUL-MOIS                                  
008030     END-EVALUATE                                                         
008040     IF BISSEXTILE AND W-DT-MOIS > 2                                      
008050        ADD 1 TO W-CUMUL-MOIS                                             
008060     END-IF                                                               
008070*    LES DIVISIONS ENTIERES PAR 4/100/400 DONNENT LE NOMBRE DE            
008080*    JOURS BISSEXTILS ECOULES DEPUIS L'AN 0 - COMBINEES AVEC LE           
008090*    CUMUL DU MOIS ET LE JOUR DU MOIS, ELLES DONNENT LE RANG              
008100*    ABSOLU DU JOUR, UTILISABLE POUR UNE SOUSTRACTION SIMPLE              
008110     COMPUTE W-NB-JOURS =                                                 
008120             365 * W-DT-ANNEE + W-DIV-4 - W-DIV-100 + W-DIV-400           
008130             + W-CUMUL-MOIS + W-DT-JOUR                                   
008140     .                                                                    
008150                                                                          
008160***************************************************************           
008170* CHARGEMENT DES IPC - PRIMAIRE PUIS SECOURS PAR PAYS          *          
008180***************************************************************           
008190 4000-CHARGER-CPI.                                                        
008200*    LE COMPTEUR D'AVERTISSEMENTS EST REMIS A ZERO ICI CAR TOUT           
008210*    BASCULEMENT SUR LE JEU DE SECOURS (4300) EN AJOUTERA UN -            
008220*    LA LISTE SERT DE MATIERE AU PIED DE RAPPORT (6300)                   
008230     MOVE ZERO TO CPI-TABLE-COUNT W-WARNING-COUNT                         
008240     OPEN INPUT CPIMAST                                                   
008250     IF W-FS-CPIMAST NOT = '00'                                           
008260        MOVE 12 TO CR MOVE 31 TO RC                                       
008270     ELSE                                                                 
008280        PERFORM 4100-LIRE-CPI-PRIMAIRE THRU 4100-EXIT                     
008290           UNTIL W-FS-CPIMAST = '10'                                      
008300        CLOSE CPIMAST                                                     
008310     END-IF                                                               
008320     IF CR NOT > ZERO                                                     
008330        PERFORM 4200-VERIFIER-PAYS-CPI THRU 4200-EXIT                     
008340     END-IF                                                               
008350     .                                                                    
008360 4000-EXIT.                                                               
008370     EXIT.                                                                
008380                                                                          
008390* CHARGE TOUT LE FICHIER CPIMAST EN TABLE, SANS FILTRE PAR PAYS           
008400* (LA TABLE EST ENSUITE INTERROGEE PAYS PAR PAYS EN 4250/4260)            
008410 4100-LIRE-CPI-PRIMAIRE.                                                  
008420     READ CPIMAST                                                         
008430        AT END                                                            
008440           CONTINUE                                                       
008450        NOT AT END                                                        
008460           IF CPI-TABLE-COUNT < 6000                                      
008470              ADD 1 TO CPI-TABLE-COUNT                                    
008480              SET CPI-IDX TO CPI-TABLE-COUNT                              
008490              MOVE CPI-COUNTRY TO CPM-COUNTRY(CPI-IDX)                    
008500              MOVE CPI-MONTH   TO CPM-MONTH(CPI-IDX)                      
008510              MOVE CPI-INDEX   TO CPM-INDEX(CPI-IDX)                      
008520           END-IF                                                         
008530     END-READ                                                             
008540     .                                                                    
008550 4100-EXIT.                                                               
008560     EXIT.                                                                
008570                                                                          
008580* POUR CHAQUE PAYS DE REFERENCE DES DEVISES DEMANDEES, S'IL               
008590* N'A AUCUNE LIGNE EN PRIMAIRE, BASCULE SUR LE SECOURS                    
008600 4200-VERIFIER-PAYS-CPI.                                                  
008610     SET LIST-IDX TO 1                                                    
008620     PERFORM 4250-VERIFIER-UN-PAYS THRU 4250-EXIT                         
008630        UNTIL LIST-IDX > W-CUR-LIST-COUNT OR CR > ZERO                    
008640     .                                                                    
008650 4200-EXIT.                                                               
008660     EXIT.                                                                
008670                                                                          
008680* TRADUIT LE CODE DEVISE COURANT EN SON PAYS DE REFERENCE IPC             
008690* (PAR EXEMPLE EUR -> DE, PAYS PILOTE DE LA ZONE EURO POUR                
008700* CETTE CALCULETTE) VIA LA TABLE XMCRCUR                                  
008710 4210-PAYS-DE-LA-DEVISE.                                                  
008720     SET CUR-IDX TO 1                                                     
008730     PERFORM 4211-EXAMINER-CODE-DEVISE THRU 4211-EXIT                     
008740        UNTIL CUR-IDX > 5                                                 
008750     .                                                                    
008760                                                                          
008770 4211-EXAMINER-CODE-DEVISE.                                               
008780     IF CUR-CODE(CUR-IDX) = W-CUR-LIST-ENTRY(LIST-IDX)                    
008790        MOVE CUR-COUNTRY(CUR-IDX) TO W-PAYS-COURANT                       
008800     END-IF                                                               
008810     SET CUR-IDX UP BY 1                                                  
008820     .                                                                    
008830 4211-EXIT.                                                               
008840     EXIT.                                                                
008850                                                                          
008860* UN SEUL BASCULEMENT VERS LE SECOURS PAR PAYS, MEME SI                   
008870* PLUSIEURS DEVISES DEMANDEES PARTAGENT LE MEME PAYS IPC                  
008880 4250-VERIFIER-UN-PAYS.                                                   
008890     PERFORM 4210-PAYS-DE-LA-DEVISE                                       
008900     SET CUR-NON-TROUVEE TO TRUE                                          
008910     SET CPI-IDX TO 1                                                     
008920     PERFORM 4260-CHERCHER-PAYS-PRIMAIRE THRU 4260-EXIT                   
008930        UNTIL CPI-IDX > CPI-TABLE-COUNT OR CUR-TROUVEE                    
008940     IF CUR-NON-TROUVEE                                                   
008950        PERFORM 4300-LIRE-CPI-SECOURS THRU 4300-EXIT                      
008960     END-IF                                                               
008970     SET LIST-IDX UP BY 1                                                 
008980     .                                                                    
008990 4250-EXIT.                                                               
009000     EXIT.                                                                
009010                                                                          
009020* LE PAYS A-T-IL AU MOINS UNE LIGNE D'IPC EN PRIMAIRE (CPIMAST) ?         
009030 4260-CHERCHER-PAYS-PRIMAIRE.                                             
009040     IF CPM-COUNTRY(CPI-IDX) = W-PAYS-COURANT                             
009050        SET CUR-TROUVEE TO TRUE                                           
009060     END-IF                                                               
009070     SET CPI-IDX UP BY 1                                                  
009080     .                                                                    
009090 4260-EXIT.                                                               
009100     EXIT.                                                                
009110                                                                          
009120* OUVRE LE FICHIER DE SECOURS (CPIFBCK) ET Y CHERCHE LE PAYS -            
009130* DEMANDE 4571 : TRACE UN AVERTISSEMENT EN PIED DE RAPPORT                
009140* PLUTOT QUE DE LAISSER LE LOT PASSER SOUS SILENCE SUR UN IPC             
009150* PROVENANT DU JEU DE SECOURS (DONNEES MOINS RECENTES)                    
009160 4300-LIRE-CPI-SECOURS.                                                   
009170*    L'ABSENCE DU FICHIER DE SECOURS LUI-MEME EST FATALE (RC 32) -        
009180*    CE N'EST PLUS UN REPLI POSSIBLE, C'EST UNE ANOMALIE D'EXPLOIT        
009190     OPEN INPUT CPIFBCK                                                   
009200     IF W-FS-CPIFBCK NOT = '00'                                           
009210        MOVE 12 TO CR MOVE 32 TO RC                                       
009220     ELSE                                                                 
009230        SET CUR-NON-TROUVEE TO TRUE                                       
009240        PERFORM 4310-LIRE-CPIFBCK THRU 4310-EXIT                          
009250           UNTIL W-FS-CPIFBCK = '10'                                      
009260        CLOSE CPIFBCK                                                     
009270*       TROUVE DANS LE SECOURS : ON CONTINUE LE LOT MAIS ON LE            
009280*       SIGNALE (RC RESTE A ZERO, SEUL LE CR 0 AVERTISSEMENT DU           
009290*       PIED DE RAPPORT LE MENTIONNE - PAS DE CR 4 ICI)                   
009300        IF CUR-TROUVEE                                                    
009310           ADD 1 TO W-WARNING-COUNT                                       
009320           STRING 'Using bundled fallback CPI for '                       
009330                  W-PAYS-COURANT DELIMITED BY SIZE                        
009340                  '.' DELIMITED BY SIZE                                   
009350             INTO W-WARNING-LINE(W-WARNING-COUNT)                         
009360        ELSE                                                              
009370*          NI EN PRIMAIRE NI EN SECOURS : AUCUNE TRANCHE IPC              
009380*          POSSIBLE POUR CE PAYS - ERREUR FATALE (DEMANDE 4819)           
009390           MOVE 12 TO CR MOVE 33 TO RC                                    
009400        END-IF                                                            
009410     END-IF                                                               
009420     .                                                                    
009430 4300-EXIT.                                                               
009440     EXIT.                                                                
009450                                                                          
009460* NE RETIENT DU FICHIER DE SECOURS QUE LES LIGNES DU PAYS                 
009470* ACTUELLEMENT RECHERCHE - LA TABLE CPI PEUT MELANGER DES                 
009480* LIGNES PRIMAIRES ET DES LIGNES DE SECOURS SANS DISTINCTION              
009490* (LE RESOLVEUR MCRA3L8 NE S'EN SOUCIE PAS)                               
009500 4310-LIRE-CPIFBCK.                                                       
009510     READ CPIFBCK                                                         
009520        AT END                                                            
009530           CONTINUE                                                       
009540        NOT AT END                                                        
009550           IF CPF-COUNTRY = W-PAYS-COURANT AND                            
009560              CPI-TABLE-COUNT < 6000                                      
009570              SET CUR-TROUVEE TO TRUE                                     
009580              ADD 1 TO CPI-TABLE-COUNT                                    
009590              SET CPI-IDX TO CPI-TABLE-COUNT                              
009600              MOVE CPF-COUNTRY TO CPM-COUNTRY(CPI-IDX)                    
009610              MOVE CPF-MONTH   TO CPM-MONTH(CPI-IDX)                      
009620              MOVE CPF-INDEX   TO CPM-INDEX(CPI-IDX)                      
009630           END-IF                                                         
009640     END-READ                                                             
009650     .                                                                    
009660 4310-EXIT.                                                               
009670     EXIT.                                                                
009680                                                                          
009690***************************************************************           
009700* TRAITEMENT DE CHAQUE DEVISE DE LA LISTE, DANS L'ORDRE SAISI  *          
009710***************************************************************           
009720 5000-TRAITER-DEVISES.                                                    
009730     MOVE ZERO TO RES-TABLE-COUNT W-NB-DEVISES-TRAITEES                   
009740     SET LIST-IDX TO 1                                                    
009750     PERFORM 5050-TRAITER-UNE-ENTREE THRU 5050-EXIT                       
009760        UNTIL LIST-IDX > W-CUR-LIST-COUNT OR CR > ZERO                    
009770     .                                                                    
009780 5000-EXIT.                                                               
009790     EXIT.                                                                
009800                                                                          
009810* UNE ENTREE DE LA LISTE = UNE DEVISE A CHIFFRER DE BOUT EN               
009820* BOUT (TAUX, CONVERSION, TRANCHE IPC, CALCULETTE, RANGEMENT)             
009830 5050-TRAITER-UNE-ENTREE.                                                 
009840     PERFORM 5100-TRAITER-UNE-DEVISE THRU 5100-EXIT                       
009850     SET LIST-IDX UP BY 1                                                 
009860     .                                                                    
009870 5050-EXIT.                                                               
009880     EXIT.                                                                
009890                                                                          
009900* ETAPES 3 A 8 DU BATCH FLOW POUR UNE SEULE DEVISE : TAUX DE              
009910* CHANGE, CONVERSION DES MONTANTS, TRANCHE IPC DU PAYS, PUIS              
009920* RESOLUTION IPC (MCRA3L8) SUR LES DEUX MOIS EXTREMES AVANT               
009930* D'APPELER LA CALCULETTE DE RENDEMENT (MCRA3C8)                          
009940 5100-TRAITER-UNE-DEVISE.                                                 
009950     MOVE W-CUR-LIST-ENTRY(LIST-IDX) TO W-CUR-COURANTE                    
009960     PERFORM 4210-PAYS-DE-LA-DEVISE                                       
009970                                                                          
009980     PERFORM 5200-RECUPERER-TAUX                                          
009990     PERFORM 5250-CONVERTIR-MONTANTS                                      
010000     PERFORM 5300-CONSTITUER-TRANCHE-CPI                                  
010010                                                                          
010020*    LE MOIS DE LA DATE DEBUT/FIN EST DEDUIT DE LA DATE COMPLETE          
010030*    AAAA-MM-JJ SAISIE - SEUL LE MOIS COMPTE POUR L'IPC, CAR LA           
010040*    SERIE IPC EST MENSUELLE (XMCRCPI NE PORTE PAS LE JOUR)               
010050     MOVE PRM-START-DATE(1:4) TO W-MOIS-DEBUT(1:4)                        
010060     MOVE '-'                 TO W-MOIS-DEBUT(5:1)                        
010070     MOVE PRM-START-DATE(6:2) TO W-MOIS-DEBUT(6:2)                        
010080     MOVE PRM-END-DATE(1:4)   TO W-MOIS-FIN(1:4)                          
010090     MOVE '-'                 TO W-MOIS-FIN(5:1)                          
010100     MOVE PRM-END-DATE(6:2)   TO W-MOIS-FIN(6:2)                          
010110                                                                          
010120*    PREMIER APPEL : RESOLUTION DE L'IPC AU MOIS DE DEBUT. SI             
010130*    LE MOIS EXACT MANQUE DANS LA TRANCHE, MCRA3L8 INTERPOLE              
010140*    ENTRE LES DEUX MOIS ENCADRANTS LES PLUS PROCHES (DEMANDE             
010150*    4819 : UNE TRANCHE IPC VIDE EST UNE ERREUR FATALE, PAS UN            
010160*    SIMPLE AVERTISSEMENT)                                                
010170     CALL 'MCRA3L8' USING W-MOIS-DEBUT CPI-SLICE                          
010180          CPI-SLICE-COUNT L8-RESOLU L8-CR L8-RC                           
010190        ON EXCEPTION MOVE 12 TO CR MOVE 41 TO RC                          
010200     END-CALL                                                             
010210     IF L8-CR > ZERO                                                      
010220        MOVE L8-CR TO CR MOVE L8-RC TO RC                                 
010230     ELSE                                                                 
010240        MOVE L8-RESOLU TO W-CPI-START                                     
010250*       SECOND APPEL, MEME TRAITEMENT, POUR LE MOIS DE FIN -              
010260*       LA TRANCHE CPI-SLICE N'EST PAS RECALCULEE ENTRE LES               
010270*       DEUX APPELS, ELLE COUVRE LES DEUX MOIS D'UN SEUL COUP             
010280        CALL 'MCRA3L8' USING W-MOIS-FIN CPI-SLICE                         
010290             CPI-SLICE-COUNT L8-RESOLU L8-CR L8-RC                        
010300           ON EXCEPTION MOVE 12 TO CR MOVE 41 TO RC                       
010310        END-CALL                                                          
010320        IF L8-CR > ZERO                                                   
010330           MOVE L8-CR TO CR MOVE L8-RC TO RC                              
010340        ELSE                                                              
010350           MOVE L8-RESOLU TO W-CPI-END                                    
010360        END-IF                                                            
010370     END-IF                                                               
010380                                                                          
010390     IF CR NOT > ZERO                                                     
010400        PERFORM 5400-APPELER-CALCULETTE                                   
010410        PERFORM 5500-RANGER-RESULTAT                                      
010420     END-IF                                                               
010430     .                                                                    
010440 5100-EXIT.                                                               
010450     EXIT.                                                                
010460                                                                          
010470* RECHERCHE DES TAUX DEBUT/FIN DEJA CHARGES EN TABLE. LA                  
010480* DEVISE DE BASE EST TOUJOURS A PARITE (1.000000)                         
010490 5200-RECUPERER-TAUX.                                                     
010500     IF W-CUR-COURANTE = PRM-BASE-CUR                                     
010510        MOVE 1.000000 TO W-FX-START W-FX-END                              
010520     ELSE                                                                 
010530        SET FX-IDX TO 1                                                   
010540        PERFORM 5210-EXAMINER-UN-TAUX THRU 5210-EXIT                      
010550           UNTIL FX-IDX > FX-TABLE-COUNT                                  
010560     END-IF                                                               
010570     .                                                                    
010580                                                                          
010590* LES DEUX TAUX (DEBUT ET FIN) PEUVENT ARRIVER DANS N'IMPORTE             
010600* QUEL ORDRE DANS LA TABLE - ON NE SORT DE LA BOUCLE QUE QUAND            
010610* TOUTE LA TABLE A ETE PARCOURUE, PAS AU PREMIER TROUVE                   
010620 5210-EXAMINER-UN-TAUX.                                                   
010630     IF FXT-TARGET(FX-IDX) = W-CUR-COURANTE                               
010640        IF FXT-DATE(FX-IDX) = PRM-START-DATE                              
010650           MOVE FXT-RATE(FX-IDX) TO W-FX-START                            
010660        END-IF                                                            
010670        IF FXT-DATE(FX-IDX) = PRM-END-DATE                                
010680           MOVE FXT-RATE(FX-IDX) TO W-FX-END                              
010690        END-IF                                                            
010700     END-IF                                                               
010710     SET FX-IDX UP BY 1                                                   
010720     .                                                                    
010730 5210-EXIT.                                                               
010740     EXIT.                                                                
010750                                                                          
010760* CONVERSION DES MONTANTS DE DEVISE DE BASE VERS LA DEVISE                
010770* COURANTE (BATCH FLOW ETAPE 6B)                                          
010780 5250-CONVERTIR-MONTANTS.                                                 
010790*    PRM-START-VAL/PRM-END-VAL SONT SAISIS DANS LA DEVISE DE BASE         
010800*    (PRM-BASE-CUR) - LA MULTIPLICATION PAR LE TAUX DONNE LE              
010810*    MONTANT EQUIVALENT DANS LA DEVISE COURANTE DE LA BOUCLE 5000         
010820     COMPUTE W-LOCAL-START ROUNDED =                                      
010830             PRM-START-VAL * W-FX-START                                   
010840     COMPUTE W-LOCAL-END   ROUNDED =                                      
010850             PRM-END-VAL   * W-FX-END                                     
010860     .                                                                    
010870                                                                          
010880* EXTRACTION DE LA TRANCHE IPC DU SEUL PAYS DE LA DEVISE                  
010890* COURANTE, A PARTIR DE LA TABLE GENERALE CPI-TABLE                       
010900 5300-CONSTITUER-TRANCHE-CPI.                                             
010910     MOVE ZERO TO CPI-SLICE-COUNT                                         
010920     SET CPI-IDX TO 1                                                     
010930     PERFORM 5310-EXAMINER-UN-MOIS-CPI THRU 5310-EXIT                     
010940        UNTIL CPI-IDX > CPI-TABLE-COUNT                                   
010950     .                                                                    
010960                                                                          
010970* LA TRANCHE RESULTANTE COUVRE TOUT L'HISTORIQUE DISPONIBLE DU            
010980* PAYS, PAS SEULEMENT LA PERIODE DU LOT - C'EST MCRA3L8 QUI               
010990* INTERPOLE ENSUITE AU MOIS EXACT DEMANDE (VOIR 5100)                     
011000 5310-EXAMINER-UN-MOIS-CPI.                                               
011010     IF CPM-COUNTRY(CPI-IDX) = W-PAYS-COURANT AND                         
011020        CPI-SLICE-COUNT < 1200                                            
011030        ADD 1 TO CPI-SLICE-COUNT                                          
011040        SET SLICE-IDX TO CPI-SLICE-COUNT                                  
011050        MOVE CPM-MONTH(CPI-IDX) TO CPS-MONTH(SLICE-IDX)                   
011060        MOVE CPM-INDEX(CPI-IDX) TO CPS-INDEX(SLICE-IDX)                   
011070     END-IF                                                               
011080     SET CPI-IDX UP BY 1                                                  
011090     .                                                                    
011100 5310-EXIT.                                                               
011110     EXIT.                                                                
011120                                                                          
011130* APPEL DE LA CALCULETTE MCRA3C8 POUR LA DEVISE COURANTE - LA             
011140* CALCULETTE NE CONNAIT RIEN DU LOT (FICHIERS, LISTE DE DEVISES,          
011150* ETC), ELLE NE RECOIT QUE LES SEPT VALEURS NUMERIQUES ET LE              
011160* DRAPEAU "DEVISE DE BASE" DONT ELLE A BESOIN POUR UNE ANALYSE            
011170 5400-APPELER-CALCULETTE.                                                 
011180     MOVE W-ANNEES       TO C8-IN-YEARS                                   
011190     MOVE W-LOCAL-START  TO C8-IN-LOCAL-START                             
011200     MOVE W-LOCAL-END    TO C8-IN-LOCAL-END                               
011210     MOVE W-FX-START     TO C8-IN-FX-START                                
011220     MOVE W-FX-END       TO C8-IN-FX-END                                  
011230     MOVE W-CPI-START    TO C8-IN-CPI-START                               
011240     MOVE W-CPI-END      TO C8-IN-CPI-END                                 
011250*    LA DEVISE DE BASE EST SIGNALEE EXPLICITEMENT CAR SES TAUX DE         
011260*    CHANGE SONT TOUJOURS A 1.000000 - LA CALCULETTE S'EN SERT            
011270*    POUR NE PAS AFFICHER UNE VARIATION DE CHANGE FACTICE                 
011280     IF W-CUR-COURANTE = PRM-BASE-CUR                                     
011290        MOVE 'Y' TO C8-IN-IS-BASE                                         
011300     ELSE                                                                 
011310        MOVE 'N' TO C8-IN-IS-BASE                                         
011320     END-IF                                                               
011330     MOVE PRM-SHOW-CAGR  TO C8-IN-SHOW-CAGR                               
011340     CALL 'MCRA3C8' USING C8-INPUT C8-OUTPUT C8-CR C8-RC                  
011350        ON EXCEPTION MOVE 12 TO CR MOVE 42 TO RC                          
011360     END-CALL                                                             
011370     IF C8-CR > ZERO                                                      
011380        MOVE C8-CR TO CR MOVE C8-RC TO RC                                 
011390     END-IF                                                               
011400     .                                                                    
011410                                                                          
011420* RECOPIE DU RESULTAT DE LA DEVISE COURANTE DANS RES-TABLE - LA           
011430* TABLE DE RESULTATS SERT ENSUITE AUX DEUX SORTIES (RAPPORT               
011440* COLONNE ET FICHIER DELIMITE), D'OU LA RECOPIE CHAMP PAR CHAMP           
011450* PLUTOT QU'UN SIMPLE MOVE DE GROUPE (LES ZONES C8-OUTPUT ET              
011460* RES-ENTRY N'ONT PAS LA MEME DISPOSITION)                                
011470 5500-RANGER-RESULTAT.                                                    
011480     ADD 1 TO RES-TABLE-COUNT                                             
011490     ADD 1 TO W-NB-DEVISES-TRAITEES                                       
011500     SET RES-IDX TO RES-TABLE-COUNT                                       
011510     MOVE W-CUR-COURANTE        TO RES-CURRENCY(RES-IDX)                  
011520     MOVE W-PAYS-COURANT        TO RES-COUNTRY(RES-IDX)                   
011530     MOVE W-LOCAL-START         TO RES-START-VALUE(RES-IDX)               
011540     MOVE W-LOCAL-END           TO RES-END-VALUE(RES-IDX)                 
011550     MOVE CRES-DISC-END-VALUE    TO RES-DISC-END-VALUE(RES-IDX)           
011560     MOVE CRES-FX-RATE-START     TO RES-FX-RATE-START(RES-IDX)            
011570     MOVE CRES-FX-RATE-END       TO RES-FX-RATE-END(RES-IDX)              
011580     MOVE CRES-FX-CHANGE-PCT     TO RES-FX-CHANGE-PCT(RES-IDX)            
011590*    LES TAUX DE RENDEMENT ET D'INFLATION, RECUS DE LA CALCULETTE         
011600*    EN PIC S9(03)V9(04), SONT RANGES TELS QUELS - SEUL LE MCRA3D8        
011610*    D'AFFICHAGE (6200/7200) LES REEDITE AVEC SIGNE                       
011620     MOVE CRES-NOMINAL-RETURN-PCT                                         
011630                             TO RES-NOMINAL-RETURN-PCT(RES-IDX)           
011640     MOVE CRES-CUM-INFLATION-PCT                                          
011650                             TO RES-CUM-INFLATION-PCT(RES-IDX)            
011660     MOVE CRES-REAL-RETURN-PCT   TO RES-REAL-RETURN-PCT(RES-IDX)          
011670     MOVE CRES-REAL-CAGR-PCT     TO RES-REAL-CAGR-PCT(RES-IDX)            
011680     MOVE CRES-NOM-CAGR-PCT      TO RES-NOM-CAGR-PCT(RES-IDX)             
011690     MOVE CRES-NOM-CAGR-OK       TO RES-NOM-CAGR-OK(RES-IDX)              
011700     .                                                                    
011710                                                                          
011720***************************************************************           
011730* ERREUR FATALE - MESSAGE SUR LE FLUX D'ERREUR ET ARRET        *          
011740***************************************************************           
011750 1900-ERREUR-FATALE.                                                      
011760*    LE COUPLE CR/RC EST TOUJOURS TRACE - LE LIBELLE GENERAL DE           
011770*    L'ERREUR SE RETROUVE DANS LE CAHIER DES CODES RETOUR DE              
011780*    L'EXPLOITATION, PAS DANS LE PROGRAMME (EVITE DE DUPLIQUER LES        
011790*    LIBELLES). SEULE EXCEPTION : RC 15/16 (DEVISE INCONNUE, SOIT         
011800*    DANS LA LISTE SAISIE SOIT LA DEVISE DE BASE ELLE-MEME) -             
011810*    1320-1323 RANGENT LE CODE FAUTIF DANS W-CUR-CODE-REJETE ET ON        
011820*    LE NOMME ICI AVEC LA LISTE DES DEVISES GEREES, COMME LE VEUT         
011830*    LE CAHIER DES CHARGES. 2016-03-02 SLH DEMANDE 4965.                  
011840     DISPLAY 'MCRA3D8 - ANALYSE INTERROMPUE - CR=' CR                     
011850             ' RC=' RC UPON SYSERR                                        
011860     IF RC = 15 OR RC = 16                                                
011870        DISPLAY 'MCRA3D8 - DEVISE NON RECONNUE : '                        
011880                W-CUR-CODE-REJETE UPON SYSERR                             
011890        DISPLAY 'MCRA3D8 - DEVISES GEREES : USD EUR GBP CHF JPY'          
011900                UPON SYSERR                                               
011910     END-IF                                                               
011920     .                                                                    
011930 1900-EXIT.                                                               
011940     EXIT.                                                                
011950                                                                          
011960***************************************************************           
011970* EDITION DU RAPPORT COLONNE (REPORTS)                        *           
011980***************************************************************           
011990* RAPPORT COLONNE DESTINE A ETRE LU A L'ECRAN OU IMPRIME - UNE            
012000* LIGNE PAR DEVISE, DANS L'ORDRE DU TRAITEMENT (DEVISE DE BASE            
012010* EN TETE SI ELLE A ETE INSEREE EN 1330)                                  
012020 6000-ECRIRE-RAPPORT.                                                     
012030*    TROIS TEMPS CLASSIQUES D'UN RAPPORT MAISON : ENTETE, CORPS           
012040*    (UNE LIGNE PAR DEVISE), PIED (AVERTISSEMENTS ET SOURCES)             
012050     OPEN OUTPUT RPTFILE                                                  
012060     PERFORM 6100-ENTETE-RAPPORT                                          
012070     SET RES-IDX TO 1                                                     
012080     PERFORM 6200-LIGNE-RAPPORT THRU 6200-EXIT                            
012090        UNTIL RES-IDX > RES-TABLE-COUNT                                   
012100     PERFORM 6300-PIED-RAPPORT                                            
012110     CLOSE RPTFILE                                                        
012120     .                                                                    
012130 6000-EXIT.                                                               
012140     EXIT.                                                                
012150                                                                          
012160* BANDEAU DE TITRE (LIBELLE, FILET, PERIODE, DEVISE DE BASE)              
012170* PUIS LIGNE D'ENTETE DES COLONNES DU DETAIL (6200)                       
012180 6100-ENTETE-RAPPORT.                                                     
012190*    TITRE ET FILET DE SOULIGNEMENT (SIGNES EGAL SUR 36 POSITIONS)        
012200     MOVE SPACES TO RPT-LINE                                              
012210     MOVE 'Multi-Currency Real Return Analysis' TO RPT-LINE               
012220     WRITE RPT-LINE                                                       
012230     MOVE ALL '=' TO RPT-LINE(1:36)                                       
012240     MOVE SPACES  TO RPT-LINE(37:96)                                      
012250     WRITE RPT-LINE                                                       
012260*    LIGNE "PERIOD" - W-ANNEES A ETE CALCULE EN 3000-CALC-ANNEES,         
012270*    ON NE REFAIT PAS L'ARITHMETIQUE DE DATE ICI                          
012280     MOVE W-ANNEES TO W-ANNEES-EDIT                                       
012290     MOVE SPACES TO RPT-LINE                                              
012300     STRING 'Period: ' PRM-START-DATE DELIMITED BY SIZE                   
012310            ' -> '     DELIMITED BY SIZE                                  
012320            PRM-END-DATE DELIMITED BY SIZE                                
012330            ' ('       DELIMITED BY SIZE                                  
012340            W-ANNEES-EDIT DELIMITED BY SIZE                               
012350            ' years)'  DELIMITED BY SIZE                                  
012360       INTO RPT-LINE                                                      
012370     WRITE RPT-LINE                                                       
012380     MOVE SPACES TO RPT-LINE                                              
012390     STRING 'Base currency: ' PRM-BASE-CUR DELIMITED BY SIZE              
012400       INTO RPT-LINE                                                      
012410     WRITE RPT-LINE                                                       
012420*    LIGNE BLANCHE DE SEPARATION AVANT L'ENTETE DES COLONNES              
012430     MOVE SPACES TO RPT-LINE                                              
012440     WRITE RPT-LINE                                                       
012450*    ENTETE DES COLONNES SUR DEUX MOVE CAR LE LIBELLE DEPASSE             
012460*    UNE CONSTANTE ALPHANUMERIQUE DE 120 OCTETS CHEZ CE COMPILEUR         
012470     MOVE 'Currency  Start Value  End Value   Disc. Value'                
012480       TO RPT-LINE(1:51)                                                  
012490     MOVE 'Nominal  Real   Real CAGR  FX Chg   Inflation'                 
012500       TO RPT-LINE(52:48)                                                 
012510     IF PRM-SHOW-CAGR = 'Y'                                               
012520        PERFORM 6110-AJOUTER-ENTETE-CAGR                                  
012530     END-IF                                                               
012540     WRITE RPT-LINE                                                       
012550     .                                                                    
012560                                                                          
012570* LA COLONNE NOM CAGR N'EST AFFICHEE SUR L'ENTETE QUE SI LE               
012580* PARAMETRE PRM-SHOW-CAGR EST ARME - MEME REGLE QUE POUR LA               
012590* LIGNE DE DETAIL (6200) ET L'ENTETE DU FICHIER CSV (7100).               
012600 6110-AJOUTER-ENTETE-CAGR.                                                
012610     MOVE 'Nom CAGR' TO RPT-LINE(100:9)                                   
012620     .                                                                    
012630                                                                          
012640* UNE LIGNE DE DETAIL PAR DEVISE - 9 COLONNES OBLIGATOIRES PLUS           
012650* LA COLONNE NOM CAGR SI PRM-SHOW-CAGR EST ARME. LA COLONNE               
012660* FX CHG PORTE UN TIRET POUR LA DEVISE DE BASE (PAS DE CHANGE             
012670* CONTRE ELLE-MEME)                                                       
012680 6200-LIGNE-RAPPORT.                                                      
012690     PERFORM 6205-SYMBOLE-DEVISE                                          
012700     MOVE SPACES TO W-RPT-DETAIL-LIGNE                                    
012710     MOVE RES-CURRENCY(RES-IDX) TO W-RPT-COL-CUR                          
012720     MOVE RES-START-VALUE(RES-IDX) TO W-MAGNITUDE                         
012730     PERFORM 6210-FORMATER-MONTANT                                        
012740     MOVE W-MONTANT-FMT TO W-RPT-COL-START                                
012750     MOVE RES-END-VALUE(RES-IDX) TO W-MAGNITUDE                           
012760     PERFORM 6210-FORMATER-MONTANT                                        
012770     MOVE W-MONTANT-FMT TO W-RPT-COL-END                                  
012780     MOVE RES-DISC-END-VALUE(RES-IDX) TO W-MAGNITUDE                      
012790     PERFORM 6210-FORMATER-MONTANT                                        
012800     MOVE W-MONTANT-FMT TO W-RPT-COL-DISC                                 
012810*    A PARTIR D'ICI, TOUTES LES COLONNES SONT DES POURCENTS               
012820*    SIGNES A 1 DECIMALE (6220) - SEUL LE SIGNE + SUR LES                 
012830*    VALEURS POSITIVES EST FACULTATIF SELON LA COLONNE                    
012840*    LE PASSAGE DE 2 A 1 DECIMALE SE FAIT PAR COMPUTE ROUNDED,            
012850*    PAS PAR UN SIMPLE MOVE QUI TRONQUERAIT LA 2E DECIMALE AU             
012860*    LIEU DE L'ARRONDIR (EX: 12,35% DEVENAIT "+12.3%" AU LIEU DE          
012870*    "+12.4%") - 2016-02-24 SLH DEMANDE 4951                              
012880     COMPUTE W-PCT-1DP ROUNDED = RES-NOMINAL-RETURN-PCT(RES-IDX)          
012890     SET PCT-AVEC-PLUS TO TRUE                                            
012900     PERFORM 6220-FORMATER-POURCENT                                       
012910     MOVE W-POURCENT-FMT TO W-RPT-COL-NOMINAL                             
012920     COMPUTE W-PCT-1DP ROUNDED = RES-REAL-RETURN-PCT(RES-IDX)             
012930     SET PCT-AVEC-PLUS TO TRUE                                            
012940     PERFORM 6220-FORMATER-POURCENT                                       
012950     MOVE W-POURCENT-FMT TO W-RPT-COL-REAL                                
012960     COMPUTE W-PCT-1DP ROUNDED = RES-REAL-CAGR-PCT(RES-IDX)               
012970     SET PCT-AVEC-PLUS TO TRUE                                            
012980     PERFORM 6220-FORMATER-POURCENT                                       
012990     MOVE W-POURCENT-FMT TO W-RPT-COL-REALCAGR                            
013000     IF RES-CURRENCY(RES-IDX) = PRM-BASE-CUR                              
013010        MOVE '    -' TO W-RPT-COL-FXCHG                                   
013020     ELSE                                                                 
013030        COMPUTE W-PCT-1DP ROUNDED = RES-FX-CHANGE-PCT(RES-IDX)            
013040        SET PCT-AVEC-PLUS TO TRUE                                         
013050        PERFORM 6220-FORMATER-POURCENT                                    
013060        MOVE W-POURCENT-FMT TO W-RPT-COL-FXCHG                            
013070     END-IF                                                               
013080*    L'INFLATION CUMULEE NE PORTE JAMAIS LE SIGNE + (UNE                  
013090*    INFLATION POSITIVE EST LE CAS NORMAL, ELLE N'A PAS BESOIN            
013100*    D'ETRE MISE EN EVIDENCE COMME UNE PERFORMANCE)                       
013110     COMPUTE W-PCT-1DP ROUNDED = RES-CUM-INFLATION-PCT(RES-IDX)           
013120     SET PCT-SANS-PLUS TO TRUE                                            
013130     PERFORM 6220-FORMATER-POURCENT                                       
013140     MOVE W-POURCENT-FMT TO W-RPT-COL-INFLATION                           
013150     IF PRM-SHOW-CAGR = 'Y'                                               
013160        COMPUTE W-PCT-1DP ROUNDED = RES-NOM-CAGR-PCT(RES-IDX)             
013170        SET PCT-AVEC-PLUS TO TRUE                                         
013180        PERFORM 6220-FORMATER-POURCENT                                    
013190        MOVE W-POURCENT-FMT TO W-RPT-COL-NOMCAGR                          
013200     END-IF                                                               
013210     MOVE SPACES TO RPT-LINE                                              
013220     MOVE W-RPT-DETAIL-LIGNE TO RPT-LINE(1:105)                           
013230     WRITE RPT-LINE                                                       
013240     SET RES-IDX UP BY 1                                                  
013250     .                                                                    
013260 6200-EXIT.                                                               
013270     EXIT.                                                                
013280                                                                          
013290* RECHERCHE DU SYMBOLE D'AFFICHAGE DE LA DEVISE COURANTE DANS             
013300* LA TABLE XMCRCUR (MEME GABARIT DE RECHERCHE QUE 4211)                   
013310 6205-SYMBOLE-DEVISE.                                                     
013320     SET CUR-IDX TO 1                                                     
013330     PERFORM 6206-EXAMINER-CODE-SYMBOLE THRU 6206-EXIT                    
013340        UNTIL CUR-IDX > 5                                                 
013350     .                                                                    
013360                                                                          
013370* SYMBOLE ASCII SEUL (PAS D'UNICODE) - VOIR EN-TETE XMCRCUR               
013380 6206-EXAMINER-CODE-SYMBOLE.                                              
013390     IF CUR-CODE(CUR-IDX) = RES-CURRENCY(RES-IDX)                         
013400        MOVE CUR-SYMBOL(CUR-IDX) TO W-SYMBOLE-COURANT                     
013410     END-IF                                                               
013420     SET CUR-IDX UP BY 1                                                  
013430     .                                                                    
013440 6206-EXIT.                                                               
013450     EXIT.                                                                
013460                                                                          
013470* SUFFIXES DE GRANDEUR K/M/B + SYMBOLE DE LA DEVISE - LA VALEUR           
013480* EST EDITEE AVEC VIRGULE DECIMALE (ZONE A SIGNE FLOTTANT) PUIS           
013490* LES BLANCS DE CADRAGE EN TETE DE ZONE SONT SAUTES UN A UN               
013500* (MEME IDIOME DE CADRAGE QUE 1311-NETTOYER-TOKEN) AVANT DE               
013510* COLLER LE SYMBOLE DE DEVISE JUSTE DEVANT LE PREMIER CHIFFRE             
013520 6210-FORMATER-MONTANT.                                                   
013530     MOVE SPACES TO W-MONTANT-FMT                                         
013540*    LES TROIS SEUILS SONT TESTES DU PLUS GRAND AU PLUS PETIT -           
013550*    UN MONTANT NEGATIF EST COMPARE AUX SEUILS NEGATIFS CAR LES           
013560*    VALEURS DESACTUALISEES PEUVENT DEVENIR NEGATIVES SUR UNE             
013570*    DEVISE EN FORTE DEPRECIATION                                         
013580     IF W-MAGNITUDE >= 1000000000 OR                                      
013590        W-MAGNITUDE <= -1000000000                                        
013600*       MILLIARDS                                                         
013610        DIVIDE W-MAGNITUDE BY 1000000000 GIVING W-MAGNITUDE               
013620        MOVE 'B' TO W-SUFFIXE-GRANDEUR                                    
013630     ELSE                                                                 
013640        IF W-MAGNITUDE >= 1000000 OR W-MAGNITUDE <= -1000000              
013650*          MILLIONS                                                       
013660           DIVIDE W-MAGNITUDE BY 1000000 GIVING W-MAGNITUDE               
013670           MOVE 'M' TO W-SUFFIXE-GRANDEUR                                 
013680        ELSE                                                              
013690           IF W-MAGNITUDE >= 1000 OR W-MAGNITUDE <= -1000                 
013700*             MILLIERS                                                    
013710              DIVIDE W-MAGNITUDE BY 1000 GIVING W-MAGNITUDE               
013720              MOVE 'K' TO W-SUFFIXE-GRANDEUR                              
013730           ELSE                                                           
013740*             MONTANT DEJA INFERIEUR AU MILLIER - AUCUN SUFFIXE           
013750              MOVE SPACE TO W-SUFFIXE-GRANDEUR                            
013760           END-IF                                                         
013770        END-IF                                                            
013780     END-IF                                                               
013790*    LA DIVISION ENTIERE CI-DESSUS TRONQUE LES DECIMALES DE               
013800*    W-MAGNITUDE (PIC S9(09)V99 COMP) - SANS CONSEQUENCE ICI, LE          
013810*    MASQUE D'EDITION N'AFFICHE QU'UNE DECIMALE APRES DIVISION            
013820     MOVE W-MAGNITUDE TO W-MAGNITUDE-EDIT                                 
013830     SET W-MAG-POS TO 1                                                   
013840     PERFORM 6212-SAUTER-UN-BLANC THRU 6212-EXIT                          
013850        UNTIL W-MAGNITUDE-EDIT(W-MAG-POS:1) NOT = SPACE                   
013860     STRING W-SYMBOLE-COURANT            DELIMITED BY SPACE               
013870            W-MAGNITUDE-EDIT(W-MAG-POS:) DELIMITED BY SIZE                
013880            W-SUFFIXE-GRANDEUR           DELIMITED BY SPACE               
013890       INTO W-MONTANT-FMT                                                 
013900     .                                                                    
013910                                                                          
013920 6212-SAUTER-UN-BLANC.                                                    
013930     SET W-MAG-POS UP BY 1                                                
013940     .                                                                    
013950 6212-EXIT.                                                               
013960     EXIT.                                                                
013970                                                                          
013980* POURCENT SIGNE A 1 DECIMALE (REPORTS). W-SW-AVEC-PLUS INDIQUE           
013990* SI LE SIGNE + EST PORTE SUR LES VALEURS POSITIVES (LE SIGNE -           
014000* EST TOUJOURS PORTE) - DEMANDE 2014-09-11 PHN, COLONNE INFLATION         
014010 6220-FORMATER-POURCENT.                                                  
014020*    W-PCT-ABS-EDIT EST UNE ZONE NUMERIQUE-EDITEE SANS SIGNE -            
014030*    LE SIGNE EST TOUJOURS RAJOUTE A LA MAIN CI-DESSOUS, CE QUI           
014040*    PERMET DE DECIDER AU CAS PAR CAS SI LE + EST AFFICHE                 
014050     MOVE SPACES TO W-POURCENT-FMT                                        
014060     MOVE W-PCT-1DP TO W-PCT-ABS-EDIT                                     
014070     EVALUATE TRUE                                                        
014080*       CAS NORMAL : VALEUR POSITIVE SUR UNE COLONNE QUI DEMANDE          
014090*       LE SIGNE + (RENDEMENTS, TAUX DE CHANGE, CAGR)                     
014100        WHEN W-PCT-1DP > ZERO AND PCT-AVEC-PLUS                           
014110           STRING '+' W-PCT-ABS-EDIT DELIMITED BY SIZE                    
014120                  '%' DELIMITED BY SIZE                                   
014130             INTO W-POURCENT-FMT                                          
014140*       LE SIGNE - EST TOUJOURS PORTE, QUELLE QUE SOIT LA COLONNE         
014150        WHEN W-PCT-1DP < ZERO                                             
014160           STRING '-' W-PCT-ABS-EDIT DELIMITED BY SIZE                    
014170                  '%' DELIMITED BY SIZE                                   
014180             INTO W-POURCENT-FMT                                          
014190*       ZERO, OU COLONNE SANS SIGNE + (PCT-SANS-PLUS) : AUCUN             
014200*       SIGNE DEVANT LA VALEUR EDITEE                                     
014210        WHEN OTHER                                                        
014220           STRING W-PCT-ABS-EDIT DELIMITED BY SIZE                        
014230                  '%' DELIMITED BY SIZE                                   
014240             INTO W-POURCENT-FMT                                          
014250     END-EVALUATE                                                         
014260     .                                                                    
014270                                                                          
014280* MENTION DES SOURCES (DEMANDE 4571) PUIS LISTE DES                       
014290* AVERTISSEMENTS DE BASCULEMENT SUR L'IPC DE SECOURS, S'IL Y EN           
014300* A EU - LE LOT N'EST PAS INTERROMPU POUR CELA, CR RESTE A ZERO           
014310 6300-PIED-RAPPORT.                                                       
014320     MOVE SPACES TO RPT-LINE                                              
014330     WRITE RPT-LINE                                                       
014340     MOVE 'Data sources: FX via Frankfurter, CPI via'                     
014350       TO RPT-LINE(1:42)                                                  
014360     MOVE ' Eurostat/FRED' TO RPT-LINE(43:14)                             
014370     WRITE RPT-LINE                                                       
014380     IF W-WARNING-COUNT > ZERO                                            
014390        MOVE SPACES TO RPT-LINE                                           
014400        WRITE RPT-LINE                                                    
014410        MOVE 'Warnings:' TO RPT-LINE                                      
014420        WRITE RPT-LINE                                                    
014430        SET W-PAYS-INDEX TO 1                                             
014440        PERFORM 6310-ECRIRE-UN-WARNING THRU 6310-EXIT                     
014450           UNTIL W-PAYS-INDEX > W-WARNING-COUNT                           
014460     END-IF                                                               
014470     .                                                                    
014480                                                                          
014490* UN AVERTISSEMENT PAR PAYS BASCULE SUR CPIFBCK (TEXTE DEJA               
014500* CONSTITUE EN 4300 AU MOMENT DU BASCULEMENT)                             
014510 6310-ECRIRE-UN-WARNING.                                                  
014520     MOVE SPACES TO RPT-LINE                                              
014530     STRING '  ! ' W-WARNING-LINE(W-PAYS-INDEX)                           
014540            DELIMITED BY SIZE INTO RPT-LINE                               
014550     WRITE RPT-LINE                                                       
014560     SET W-PAYS-INDEX UP BY 1                                             
014570     .                                                                    
014580 6310-EXIT.                                                               
014590     EXIT.                                                                
014600                                                                          
014610***************************************************************           
014620* EDITION DU FICHIER DELIMITE (CSV)                           *           
014630***************************************************************           
014640* FICHIER CSV DESTINE AU RECHARGEMENT PAR UN TABLEUR OU UN                
014650* AUTRE PROGRAMME - MEMES DONNEES QUE LE RAPPORT COLONNE, AU              
014660* FORMAT DELIMITE PAR VIRGULE ET SANS MISE EN FORME D'AFFICHAGE           
014670 7000-ECRIRE-DELIMITE.                                                    
014680     OPEN OUTPUT CSVFILE                                                  
014690     PERFORM 7100-ENTETE-DELIMITE                                         
014700     SET RES-IDX TO 1                                                     
014710     PERFORM 7200-LIGNE-DELIMITEE THRU 7200-EXIT                          
014720        UNTIL RES-IDX > RES-TABLE-COUNT                                   
014730     CLOSE CSVFILE                                                        
014740     .                                                                    
014750 7000-EXIT.                                                               
014760     EXIT.                                                                
014770                                                                          
014780* ENTETE CSV - LES 12 COLONNES OBLIGATOIRES, PLUS NOM_CAGR_PCT            
014790* EN 13EME POSITION SI PRM-SHOW-CAGR EST ARME                             
014800 7100-ENTETE-DELIMITE.                                                    
014810     MOVE SPACES TO W-CSV-BUILD                                           
014820     STRING 'currency,country,start_value,end_value,'                     
014830            DELIMITED BY SIZE                                             
014840            'disc_end_value,fx_rate_start,fx_rate_end,'                   
014850            DELIMITED BY SIZE                                             
014860            'fx_change_pct,nominal_return_pct,'                           
014870            DELIMITED BY SIZE                                             
014880            'cum_inflation_pct,real_return_pct,real_cagr_pct'             
014890            DELIMITED BY SIZE                                             
014900       INTO W-CSV-BUILD                                                   
014910     IF PRM-SHOW-CAGR = 'Y'                                               
014920        PERFORM 7110-AJOUTER-COLONNE-CAGR                                 
014930     END-IF                                                               
014940     MOVE W-CSV-BUILD TO CSV-LINE                                         
014950     WRITE CSV-LINE                                                       
014960     .                                                                    
014970                                                                          
014980* AJOUTE LE NOM DE COLONNE EN FIN DE ZONE DEJA CONSTRUITE - LE            
014990* DELIMITED BY SPACE NE POSE PAS DE PROBLEME ICI CAR LES NOMS             
015000* DE COLONNES CSV NE CONTIENNENT JAMAIS DE BLANC INTERNE                  
015010 7110-AJOUTER-COLONNE-CAGR.                                               
015020     STRING W-CSV-BUILD    DELIMITED BY SPACE                             
015030            ',nom_cagr_pct' DELIMITED BY SIZE                             
015040       INTO W-CSV-BUILD                                                   
015050     .                                                                    
015060                                                                          
015070* UNE LIGNE PAR DEVISE TRAITEE - MEME ORDRE DE COLONNES QUE               
015080* L'ENTETE. LA COLONNE NOM CAGR N'EST ECRITE QUE SI DEMANDEE              
015090* (CF HISTORIQUE 2014-09-11 PHN). LA LIGNE EST CONSTITUEE DANS            
015100* LA ZONE DE TRAVAIL W-CSV-BUILD PUIS RECOPIEE DANS LA ZONE               
015110* FD EN UNE SEULE FOIS                                                    
015120 7200-LIGNE-DELIMITEE.                                                    
015130*    LE CSV EST RECONSTRUIT COLONNE PAR COLONNE DANS LA ZONE              
015140*    DE TRAVAIL W-CSV-BUILD, CHAQUE STRING RAJOUTANT UNE VALEUR           
015150*    EDITEE SUIVIE D'UNE VIRGULE - LE "DELIMITED BY SPACE" SUR            
015160*    LE PREMIER OPERANDE REPREND LE CONTENU DEJA CONSTRUIT SANS           
015170*    SES BLANCS DE FIN, EVITANT D'ACCUMULER DU REMPLISSAGE ENTRE          
015180*    LES VIRGULES (VOIR DEMANDE 4738 POUR L'HISTORIQUE DU FORMAT)         
015190     MOVE SPACES TO W-CSV-BUILD                                           
015200     MOVE RES-START-VALUE(RES-IDX)        TO W-CSV-AMT-EDIT               
015210     STRING RES-CURRENCY(RES-IDX)           DELIMITED BY SIZE             
015220            ','                              DELIMITED BY SIZE            
015230            RES-COUNTRY(RES-IDX)             DELIMITED BY SIZE            
015240            ','                              DELIMITED BY SIZE            
015250            W-CSV-AMT-EDIT                   DELIMITED BY SIZE            
015260            ','                              DELIMITED BY SIZE            
015270       INTO W-CSV-BUILD                                                   
015280     MOVE RES-END-VALUE(RES-IDX)          TO W-CSV-AMT-EDIT               
015290     STRING W-CSV-BUILD                      DELIMITED BY SPACE           
015300            W-CSV-AMT-EDIT                   DELIMITED BY SIZE            
015310            ','                              DELIMITED BY SIZE            
015320       INTO W-CSV-BUILD                                                   
015330*    VALEUR DESACTUALISEE (POUVOIR D'ACHAT CONSTANT) - MEME               
015340*    MASQUE D'EDITION QUE LES MONTANTS BRUTS CI-DESSUS                    
015350     MOVE RES-DISC-END-VALUE(RES-IDX)     TO W-CSV-AMT-EDIT               
015360     STRING W-CSV-BUILD                      DELIMITED BY SPACE           
015370            W-CSV-AMT-EDIT                   DELIMITED BY SIZE            
015380            ','                              DELIMITED BY SIZE            
015390       INTO W-CSV-BUILD                                                   
015400*    LES DEUX TAUX DE CHANGE (4 DECIMALES, W-CSV-FXR-EDIT) PUIS           
015410*    LES POURCENTAGES (2 DECIMALES, W-CSV-PCT-EDIT) - CHACUN SON          
015420*    MASQUE D'EDITION, TOUS LES DEUX SIGNES                               
015430     MOVE RES-FX-RATE-START(RES-IDX)      TO W-CSV-FXR-EDIT               
015440     STRING W-CSV-BUILD                      DELIMITED BY SPACE           
015450            W-CSV-FXR-EDIT                   DELIMITED BY SIZE            
015460            ','                              DELIMITED BY SIZE            
015470       INTO W-CSV-BUILD                                                   
015480     MOVE RES-FX-RATE-END(RES-IDX)        TO W-CSV-FXR-EDIT               
015490     STRING W-CSV-BUILD                      DELIMITED BY SPACE           
015500            W-CSV-FXR-EDIT                   DELIMITED BY SIZE            
015510            ','                              DELIMITED BY SIZE            
015520       INTO W-CSV-BUILD                                                   
015530*    TAUX DE CHANGE, PUIS LES TROIS RENDEMENTS (NOMINAL, INFLATION        
015540*    CUMULEE, REEL) DANS LE MEME ORDRE QUE LE RAPPORT COLONNE -           
015550*    W-CSV-PCT-EDIT PORTE LE SIGNE, AUCUN MASQUE SUPPLEMENTAIRE           
015560*    N'EST NECESSAIRE CONTRAIREMENT AU RAPPORT (PAS DE COLONNES           
015570*    ALIGNEES A RESPECTER DANS UN FICHIER DELIMITE PAR VIRGULES)          
015580     MOVE RES-FX-CHANGE-PCT(RES-IDX)      TO W-CSV-PCT-EDIT               
015590     STRING W-CSV-BUILD                      DELIMITED BY SPACE           
015600            W-CSV-PCT-EDIT                   DELIMITED BY SIZE            
015610            ','                              DELIMITED BY SIZE            
015620       INTO W-CSV-BUILD                                                   
015630     MOVE RES-NOMINAL-RETURN-PCT(RES-IDX) TO W-CSV-PCT-EDIT               
015640     STRING W-CSV-BUILD                      DELIMITED BY SPACE           
015650            W-CSV-PCT-EDIT                   DELIMITED BY SIZE            
015660            ','                              DELIMITED BY SIZE            
015670       INTO W-CSV-BUILD                                                   
015680     MOVE RES-CUM-INFLATION-PCT(RES-IDX)  TO W-CSV-PCT-EDIT               
015690     STRING W-CSV-BUILD                      DELIMITED BY SPACE           
015700            W-CSV-PCT-EDIT                   DELIMITED BY SIZE            
015710            ','                              DELIMITED BY SIZE            
015720       INTO W-CSV-BUILD                                                   
015730     MOVE RES-REAL-RETURN-PCT(RES-IDX)    TO W-CSV-PCT-EDIT               
015740     STRING W-CSV-BUILD                      DELIMITED BY SPACE           
015750            W-CSV-PCT-EDIT                   DELIMITED BY SIZE            
015760            ','                              DELIMITED BY SIZE            
015770       INTO W-CSV-BUILD                                                   
015780*    DERNIERE COLONNE FIXE DU CSV (TCAM REEL) - LE TCAM NOMINAL           
015790*    QUI SUIT, LUI, EST FACULTATIF (VOIR 7110/LE IF CI-DESSOUS)           
015800     MOVE RES-REAL-CAGR-PCT(RES-IDX)      TO W-CSV-PCT-EDIT               
015810     STRING W-CSV-BUILD                      DELIMITED BY SPACE           
015820            W-CSV-PCT-EDIT                   DELIMITED BY SIZE            
015830       INTO W-CSV-BUILD                                                   
015840*    LA COLONNE NOM CAGR N'EST ECRITE QUE SI DEMANDEE ET SI LA            
015850*    CALCULETTE A PU LA CALCULER (RES-NOM-CAGR-OK = 'N' QUAND             
015860*    LA DUREE EST INFERIEURE A UN AN - CAGR NON SIGNIFICATIF)             
015870     IF PRM-SHOW-CAGR = 'Y' AND RES-NOM-CAGR-OK(RES-IDX) = 'Y'            
015880        MOVE RES-NOM-CAGR-PCT(RES-IDX)    TO W-CSV-PCT-EDIT               
015890        STRING W-CSV-BUILD                    DELIMITED BY SPACE          
015900               ','                             DELIMITED BY SIZE          
015910               W-CSV-PCT-EDIT                  DELIMITED BY SIZE          
015920          INTO W-CSV-BUILD                                                
015930     END-IF                                                               
015940     MOVE W-CSV-BUILD TO CSV-LINE                                         
015950     WRITE CSV-LINE                                                       
015960     SET RES-IDX UP BY 1                                                  
015970     .                                                                    
015980 7200-EXIT.                                                               
015990     EXIT.                                                                
016000                                                                          
016010 END PROGRAM MCRA3D8.                                                     
