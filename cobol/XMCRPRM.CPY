000010*********************************************************                 
000020* COPYBOOK XMCRPRM                                      *                 
000030* LANGAGE COBOL                                         *                 
000040*                                                       *                 
000050* ENREGISTREMENT DE PARAMETRAGE DE L'ANALYSE MCRA.       *                
000060* UNE SEULE LIGNE EN ENTREE DU FICHIER PARMFIL, COLONNES *                
000070* FIXES. PORTE LES DATES DE DEBUT/FIN, LES MONTANTS DU   *                
000080* PORTEFEUILLE EN DEVISE DE BASE, LA DEVISE DE BASE, LA  *                
000090* LISTE DES DEVISES CIBLES ET L'INDICATEUR CAGR.         *                
000100*********************************************************                 
000110*                                                                         
000120* HISTORIQUE                                                              
000130* ----------                                                              
000140*  1987-04-13 RBT DEMANDE 4471 CREATION INITIALE                          
000150*  2016-02-24 SLH DEMANDE 4951 PRM-START-VAL/PRM-END-VAL PASSES           
000160*                  EN SIGNE (S9) - LE CAHIER DES CHARGES PREVOIT          
000170*                  UNE VALEUR DE PORTEFEUILLE SIGNEE, LE POSTE            
000180*                  D'ORIGINE NE POUVAIT PAS LA PORTER                     
000190*                                                                         
000200 01  PRM-RECORD.                                                          
000210     05  PRM-START-DATE          PIC X(10).                               
000220     05  PRM-END-DATE            PIC X(10).                               
000230     05  PRM-START-VAL           PIC S9(11)V9(2).                         
000240     05  PRM-END-VAL             PIC S9(11)V9(2).                         
000250     05  PRM-BASE-CUR            PIC X(03).                               
000260     05  PRM-CURRENCIES          PIC X(23).                               
000270     05  PRM-SHOW-CAGR           PIC X(01).                               
000280     05  FILLER                  PIC X(40).                               
