000010*********************************************************                 
000020* COPYBOOK XMCRCUR                                      *                 
000030* LANGAGE COBOL                                         *                 
000040*                                                       *                 
000050* TABLE DES DEVISES GEREES PAR LA CALCULETTE MCRA       *                 
000060* (RENDEMENT REEL MULTI-DEVISES). 5 POSTES EN DUR,       *                
000070* CHARGES PAR VALUE/REDEFINES - PAS DE FICHIER PARAM.    *                
000080*                                                       *                 
000090* CHAQUE POSTE PORTE LE CODE ISO DE LA DEVISE, LE CODE   *                
000100* PAYS DE REFERENCE POUR L'INDICE DES PRIX, LE LIBELLE   *                
000110* PAYS, LA SOURCE DE L'INDICE (FRED OU EUROSTAT) ET LE   *                
000120* SYMBOLE D'AFFICHAGE (ASCII SEULEMENT - PAS D'UNICODE). *                
000130*********************************************************                 
000140*                                                                         
000150* HISTORIQUE                                                              
000160* ----------                                                              
000170*  1987-04-13 RBT DEMANDE 4471 CREATION INITIALE                          
000180*  1998-11-09 FDM DEMANDE 4503 AJOUT CHF/JPY (EXTENSION                   
000190*                  A 5 DEVISES - MISE A L'AN 2000)                        
000200*                                                                         
000210 01  CUR-TABLE-V.                                                         
000220     05  FILLER PIC X(155) VALUE                                          
000230         'USDUSUnited States FRED    $   EURDEGermany       '             
000240-        'EUROSTATEU  GBPUKUnited KingdomEUROSTATL   CHFCHSw'             
000250-        'itzerland   EUROSTATFr  JPYJPJapan         EUROSTA'             
000260-        'TY   '.                                                         
000270                                                                          
000280 01  CUR-TABLE REDEFINES CUR-TABLE-V.                                     
000290     05  CUR-ENTRY OCCURS 5 TIMES INDEXED BY CUR-IDX.                     
000300         10  CUR-CODE            PIC X(03).                               
000310         10  CUR-COUNTRY         PIC X(02).                               
000320         10  CUR-CTRY-NAME       PIC X(14).                               
000330         10  CUR-CPI-SRC         PIC X(08).                               
000340         10  CUR-SYMBOL          PIC X(02).                               
000350         10  FILLER              PIC X(02).                               
