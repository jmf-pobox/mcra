000010*********************************************************                 
000020* PROGRAMME MCRA3C8                                     *                 
000030* LANGAGE COBOL                                         *                 
000040*                                                       *                 
000050* CE SOUS-PROGRAMME EST LA CALCULETTE ARITHMETIQUE DE   *                 
000060* L'ANALYSE DE RENDEMENT REEL MULTI-DEVISES (MCRA). IL   *                
000070* EST APPELE UNE FOIS PAR DEVISE PAR MCRA3D8 ET RENVOIE  *                
000080* LE RENDEMENT NOMINAL, LE RENDEMENT REEL (FISHER), LES  *                
000090* TCAM NOMINAL ET REEL, L'INFLATION CUMULEE ET ANNUALI-  *                
000100* SEE, LA VALEUR FINALE DEFLATEE ET LA VARIATION DE      *                
000110* CHANGE.                                               *                 
000120*********************************************************                 
000130                                                                          
000140 IDENTIFICATION DIVISION.                                                 
000150*----------------------------------------------------------------*        
000160 PROGRAM-ID.    MCRA3C8.                                                  
000170 AUTHOR.        R. BERTIN.                                                
000180 INSTALLATION.  DSI - BUREAU ETUDES FINANCIERES.                          
000190 DATE-WRITTEN.  04/13/1987.                                               
000200 DATE-COMPILED.                                                           
000210 SECURITY.      NON CONFIDENTIEL.                                         
000220*----------------------------------------------------------------*        
000230* HISTORIQUE DES MODIFICATIONS                                            
000240* -----------------------------                                           
000250*  1987-04-13 RBT DEMANDE 4471   CREATION INITIALE (TCAM +                
000260*                                RENDEMENT REEL PAR FISHER).              
000270*  1989-02-27 RBT DEMANDE 4519   CORRECTION ARRONDI DU CHANGE             
000280*                                (4 DECIMALES AU LIEU DE 2).              
000290*  1991-10-02 DLC DEMANDE 4640   AJOUT DE LA VALEUR FINALE                
000300*                                DEFLATEE (CALC-OUT-DISC-END).            
000310*  1994-05-18 RBT DEMANDE 4702   TCAM REEL CALCULE SUR LE TCAM            
000320*                                NOMINAL ET NON SUR LE RENDEMENT          
000330*                                BRUT (FISHER ANNUALISE).                 
000340*  1998-11-09 FDM DEMANDE 4503   PASSAGE AN 2000 - AUCUN CHAMP            
000350*                                DATE DANS CE SOUS-PROGRAMME,             
000360*                                CONTROLE EFFECTUE POUR MEMOIRE.          
000370*  2001-03-14 PHN DEMANDE 4781   AJOUT DU GARDE-FOU ANNEES <= 0           
000380*                                SUR LE TCAM (CR/RC EN RETOUR).           
000390*  2007-06-25 SLH DEMANDE 4860   RELECTURE POUR PASSAGE A 5               
000400*                                DEVISES (CHF/JPY) - AUCUN                
000410*                                CHANGEMENT DE LOGIQUE REQUIS.            
000420*  2014-09-11 PHN DEMANDE 4922   TCAM NOMINAL OMIS DU RETOUR SI           
000430*                                CALC-IN-SHOW-CAGR NOT = 'Y'.             
000440*----------------------------------------------------------------*        
000450 ENVIRONMENT DIVISION.                                                    
000460 CONFIGURATION SECTION.                                                   
000470 SPECIAL-NAMES.                                                           
000480     C01 IS TOP-OF-FORM.                                                  
000490                                                                          
000500*----------------------------------------------------------------*        
000510 DATA DIVISION.                                                           
000520 WORKING-STORAGE SECTION.                                                 
000530*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***                           
000540 01  SLATVARS              PIC X(122)                 VALUE 'SLAT         
000550-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO        
000560-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.         
000570                                                                          
000580 01  VERSION        PIC X(23) VALUE 'MCRA3C8 08 DU 25/06/07 '.            
000590                                                                          
000600* ZONES DE TRAVAIL POUR LE CALCUL                                         
000610* --------------------------------                                        
000620 01  W-RATIO-LOCAL         PIC S9(04)V9(06).                              
000630 01  W-RATIO-CPI           PIC S9(04)V9(06).                              
000640 01  W-RATIO-FX            PIC S9(04)V9(06).                              
000650 01  W-INV-ANNEES          PIC S9(02)V9(06).                              
000660 01  W-TCAM-NOMINAL        PIC S9(04)V9(06).                              
000670 01  W-TCAM-INFLATION      PIC S9(04)V9(06).                              
000680 01  W-UN                  PIC S9(01)V9(06) VALUE 1.                      
000690                                                                          
000700* ZONE REDEFINIE POUR L'EXAMEN DES ANNEES (GARDE-FOU ANNEES<=0)           
000710 01  W-ANNEES-SIGNE        PIC S9(03)V9(06).                              
000720 01  W-ANNEES-ZONE REDEFINES W-ANNEES-SIGNE.                              
000730     05  W-ANNEES-PARTIE-ENT  PIC S9(03).                                 
000740     05  W-ANNEES-PARTIE-DEC  PIC 9(06).                                  
000750                                                                          
000760* ZONES REDEFINIES POUR L'EXAMEN DU SIGNE DES RATIOS/TCAM -               
000770* UTILISEES PAR LES GARDE-FOUS DE 3200 ET 3600 (UN RATIO DE               
000780* CHANGE OU UN TCAM NOMINAL NEGATIF EST UNE VALEUR LEGITIME,              
000790* MAIS SA PARTIE ENTIERE SERT AU CONTROLE DE VRAISEMBLANCE)               
000800 01  W-RATIO-FX-ZONE REDEFINES W-RATIO-FX.                                
000810     05  W-RATIO-FX-PARTIE-ENT  PIC S9(04).                               
000820     05  W-RATIO-FX-PARTIE-DEC  PIC 9(06).                                
000830 01  W-TCAM-NOMINAL-ZONE REDEFINES W-TCAM-NOMINAL.                        
000840     05  W-TCAM-NOM-PARTIE-ENT   PIC S9(04).                              
000850     05  W-TCAM-NOM-PARTIE-DEC   PIC 9(06).                               
000860                                                                          
000870* COMPTEURS ET INDICATEURS (COMP COMME L'EXIGE LA NORME MAISON)           
000880* - DEUX ZONES SCALAIRES ISOLEES, DECLAREES AU NIVEAU 77                  
000890 77  W-NB-APPELS           PIC S9(07) COMP VALUE ZERO.                    
000900 77  W-SW-ANNEES-OK        PIC 9(01) COMP.                                
000910     88  ANNEES-VALIDES    VALUE 1.                                       
000920     88  ANNEES-INVALIDES  VALUE 0.                                       
000930                                                                          
000940*----------------------------------------------------------------*        
000950 LINKAGE SECTION.                                                         
000960*----------------------------------------------------------------*        
000970* ZONE D'ENTREE - CONSTITUEE PAR MCRA3D8 AVANT CHAQUE APPEL               
000980 01  CALC-INPUT.                                                          
000990     05  CALC-IN-YEARS          PIC S9(03)V9(06).                         
001000     05  CALC-IN-LOCAL-START    PIC S9(13)V9(02).                         
001010     05  CALC-IN-LOCAL-END      PIC S9(13)V9(02).                         
001020     05  CALC-IN-FX-START       PIC S9(05)V9(06).                         
001030     05  CALC-IN-FX-END         PIC S9(05)V9(06).                         
001040     05  CALC-IN-CPI-START      PIC S9(04)V9(03).                         
001050     05  CALC-IN-CPI-END        PIC S9(04)V9(03).                         
001060     05  CALC-IN-IS-BASE        PIC X(01).                                
001070     05  CALC-IN-SHOW-CAGR      PIC X(01).                                
001080     05  FILLER                 PIC X(05).                                
001090                                                                          
001100* ZONE DE SORTIE - GABARIT XMCRRES, PREFIXE CRES                          
001110 01  CALC-OUTPUT.                                                         
001120     COPY XMCRRES REPLACING 'X-' BY 'CRES-'.                              
001130                                                                          
001140* CODES RETOUR - MEME CONVENTION QUE LA CALCULETTE TF                     
001150 01  CALC-CR                    PIC 9(02).                                
001160 01  CALC-RC                    PIC 9(02).                                
001170                                                                          
001180*----------------------------------------------------------------*        
001190 PROCEDURE DIVISION USING CALC-INPUT CALC-OUTPUT CALC-CR CALC-RC.         
001200*----------------------------------------------------------------*        
001210                                                                          
001220 0000-MCRA3C8.                                                            
001230     PERFORM 1000-INITIALISER                                             
001240     PERFORM 2000-VERIFIER-ANNEES                                         
001250     IF ANNEES-VALIDES                                                    
001260        PERFORM 3000-CALCULER THRU 3000-EXIT                              
001270     END-IF                                                               
001280     GOBACK                                                               
001290     .                                                                    
001300                                                                          
001310***************************************************************           
001320* INITIALISATIONS                                             *           
001330***************************************************************           
001340 1000-INITIALISER.                                                        
001350     INITIALIZE CALC-OUTPUT                                               
001360     MOVE 0 TO CALC-CR CALC-RC                                            
001370     ADD 1 TO W-NB-APPELS                                                 
001380     .                                                                    
001390                                                                          
001400***************************************************************           
001410* GARDE-FOU : LE TCAM (NOMINAL OU D'INFLATION) EST INDEFINI SI *          
001420* LE NOMBRE D'ANNEES N'EST PAS STRICTEMENT POSITIF            *           
001430***************************************************************           
001440 2000-VERIFIER-ANNEES.                                                    
001450     MOVE CALC-IN-YEARS TO W-ANNEES-SIGNE                                 
001460     IF W-ANNEES-SIGNE NOT > ZERO                                         
001470        MOVE 12 TO CALC-CR                                                
001480        MOVE 21 TO CALC-RC                                                
001490        SET ANNEES-INVALIDES TO TRUE                                      
001500     ELSE                                                                 
001510        SET ANNEES-VALIDES TO TRUE                                        
001520        COMPUTE W-INV-ANNEES ROUNDED = W-UN / CALC-IN-YEARS               
001530     END-IF                                                               
001540     .                                                                    
001550                                                                          
001560***************************************************************           
001570* SEQUENCEMENT DES FORMULES - CHAQUE PARAGRAPHE CORRESPOND A   *          
001580* UNE REGLE DE GESTION DE LA FICHE CALCULATOR DU CAHIER DES    *          
001590* CHARGES MCRA                                                *           
001600***************************************************************           
001610 3000-CALCULER.                                                           
001620     PERFORM 3100-RENDEMENT-NOMINAL                                       
001630     PERFORM 3200-VARIATION-CHANGE                                        
001640     PERFORM 3300-INFLATION-CUMULEE                                       
001650     PERFORM 3400-INFLATION-ANNUALISEE                                    
001660     PERFORM 3500-RENDEMENT-REEL                                          
001670     PERFORM 3600-TCAM-NOMINAL                                            
001680     PERFORM 3700-TCAM-REEL                                               
001690     PERFORM 3800-VALEUR-DEFLATEE                                         
001700     .                                                                    
001710 3000-EXIT.                                                               
001720     EXIT.                                                                
001730                                                                          
001740* RENDEMENT NOMINAL = (FIN / DEBUT) - 1                                   
001750 3100-RENDEMENT-NOMINAL.                                                  
001760     COMPUTE W-RATIO-LOCAL ROUNDED =                                      
001770             CALC-IN-LOCAL-END / CALC-IN-LOCAL-START                      
001780     COMPUTE CRES-NOMINAL-RETURN-PCT ROUNDED =                            
001790             (W-RATIO-LOCAL - W-UN) * 100                                 
001800     .                                                                    
001810                                                                          
001820* VARIATION DE CHANGE = (TAUX FIN / TAUX DEBUT) - 1                       
001830* POUR LA DEVISE DE BASE, LE TAUX DEBUT = TAUX FIN = 1, LE                
001840* RAPPORT APPELANT (MCRA3D8) AFFICHE UN TIRET A LA PLACE                  
001850 3200-VARIATION-CHANGE.                                                   
001860     COMPUTE CRES-FX-RATE-START ROUNDED = CALC-IN-FX-START                
001870     COMPUTE CRES-FX-RATE-END   ROUNDED = CALC-IN-FX-END                  
001880     COMPUTE W-RATIO-FX ROUNDED =                                         
001890             CALC-IN-FX-END / CALC-IN-FX-START                            
001900     COMPUTE CRES-FX-CHANGE-PCT ROUNDED =                                 
001910             (W-RATIO-FX - W-UN) * 100                                    
001920     .                                                                    
001930                                                                          
001940* INFLATION CUMULEE = (IPC FIN / IPC DEBUT) - 1                           
001950 3300-INFLATION-CUMULEE.                                                  
001960     COMPUTE W-RATIO-CPI ROUNDED =                                        
001970             CALC-IN-CPI-END / CALC-IN-CPI-START                          
001980     COMPUTE CRES-CUM-INFLATION-PCT ROUNDED =                             
001990             (W-RATIO-CPI - W-UN) * 100                                   
002000     .                                                                    
002010                                                                          
002020* INFLATION ANNUALISEE = (IPC FIN / IPC DEBUT) ** (1/ANNEES) - 1          
002030* EXPOSANT NON ENTIER - OPERATEUR ** DE LA NORME, PAS UNE                 
002040* FONCTION INTRINSEQUE                                                    
002050 3400-INFLATION-ANNUALISEE.                                               
002060     COMPUTE W-TCAM-INFLATION ROUNDED =                                   
002070             (W-RATIO-CPI ** W-INV-ANNEES) - W-UN                         
002080     .                                                                    
002090                                                                          
002100* RENDEMENT REEL (FISHER) = (1+NOMINAL)/(1+INFLATION) - 1                 
002110* REPREND LES RATIOS NON ARRONDIS W-RATIO-LOCAL/W-RATIO-CPI,              
002120* PAS LES POSTES CRES-...-PCT DEJA ARRONDIS A 2 DECIMALES PAR             
002130* 3100/3300 - SINON ON ARRONDIT DEUX FOIS ET ON PERD LA PRECISION         
002140* INTERNE A 6 DECIMALES EXIGEE PAR LE CAHIER DES CHARGES.                 
002150* 2016-02-24 SLH DEMANDE 4951 - VOIR AUSSI 3800 CI-DESSOUS, MEME          
002160* DEFAUT, MEME CORRECTIF.                                                 
002170 3500-RENDEMENT-REEL.                                                     
002180     COMPUTE CRES-REAL-RETURN-PCT ROUNDED =                               
002190             ((W-RATIO-LOCAL / W-RATIO-CPI) - W-UN) * 100                 
002200     .                                                                    
002210                                                                          
002220* TCAM NOMINAL = (FIN/DEBUT) ** (1/ANNEES) - 1 - N'EST RENVOYE            
002230* QUE SI LA DEMANDE CAGR EST VALORISEE A 'Y'                              
002240 3600-TCAM-NOMINAL.                                                       
002250     COMPUTE W-TCAM-NOMINAL ROUNDED =                                     
002260             (W-RATIO-LOCAL ** W-INV-ANNEES) - W-UN                       
002270     IF CALC-IN-SHOW-CAGR = 'Y'                                           
002280        COMPUTE CRES-NOM-CAGR-PCT ROUNDED = W-TCAM-NOMINAL * 100          
002290        MOVE 'Y' TO CRES-NOM-CAGR-OK                                      
002300     ELSE                                                                 
002310        MOVE ZERO TO CRES-NOM-CAGR-PCT                                    
002320        MOVE 'N' TO CRES-NOM-CAGR-OK                                      
002330     END-IF                                                               
002340     .                                                                    
002350                                                                          
002360* TCAM REEL (FISHER SUR LES TAUX ANNUALISES) =                            
002370*     (1+TCAM NOMINAL)/(1+INFLATION ANNUALISEE) - 1                       
002380 3700-TCAM-REEL.                                                          
002390     COMPUTE CRES-REAL-CAGR-PCT ROUNDED =                                 
002400             ((W-UN + W-TCAM-NOMINAL) /                                   
002410              (W-UN + W-TCAM-INFLATION) - W-UN) * 100                     
002420     .                                                                    
002430                                                                          
002440* VALEUR FINALE DEFLATEE = VALEUR FINALE / (1 + INFLATION CUMULEE)        
002450* DIVISEUR REPRIS DE W-RATIO-CPI (NON ARRONDI), PAS DE                    
002460* CRES-CUM-INFLATION-PCT (ARRONDIE A 2 DECIMALES PAR 3300) -              
002470* MEME CORRECTIF QUE 3500 CI-DESSUS. DEMANDE 4951.                        
002480 3800-VALEUR-DEFLATEE.                                                    
002490     COMPUTE CRES-DISC-END-VALUE ROUNDED =                                
002500             CALC-IN-LOCAL-END / W-RATIO-CPI                              
002510     .                                                                    
002520                                                                          
002530 END PROGRAM MCRA3C8.                                                     
