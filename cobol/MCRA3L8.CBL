000010*********************************************************                 
000020* PROGRAMME MCRA3L8                                     *                 
000030* LANGAGE COBOL                                         *                 
000040*                                                       *                 
000050* CE SOUS-PROGRAMME RESOUT L'INDICE DES PRIX (IPC) D'UN *                 
000060* PAYS POUR UN MOIS DONNE A PARTIR DE LA TABLE DEJA      *                
000070* CHARGEE PAR MCRA3D8 (PRIMAIRE OU SECOURS). RECHERCHE   *                
000080* EN TROIS ETAPES : MOIS EXACT, PUIS INTERPOLATION ENTRE *                
000090* LE MOIS ANTERIEUR LE PLUS RECENT ET LE MOIS POSTERIEUR *                
000100* LE PLUS ANCIEN, PUIS MOIS LE PLUS PROCHE (EGALITE AU   *                
000110* PROFIT DU MOIS LE PLUS ANCIEN).                        *                
000120*********************************************************                 
000130                                                                          
000140 IDENTIFICATION DIVISION.                                                 
000150*----------------------------------------------------------------*        
000160 PROGRAM-ID.    MCRA3L8.                                                  
000170 AUTHOR.        D. LECLERCQ.                                              
000180 INSTALLATION.  DSI - BUREAU ETUDES FINANCIERES.                          
000190 DATE-WRITTEN.  04/13/1987.                                               
000200 DATE-COMPILED.                                                           
000210 SECURITY.      NON CONFIDENTIEL.                                         
000220*----------------------------------------------------------------*        
000230* HISTORIQUE DES MODIFICATIONS                                            
000240* -----------------------------                                           
000250*  1987-04-13 DLC DEMANDE 4471   CREATION INITIALE (RECHERCHE             
000260*                                EXACTE SEULEMENT).                       
000270*  1988-08-30 DLC DEMANDE 4498   AJOUT DE L'INTERPOLATION ENTRE           
000280*                                LES BORNES ANTERIEURE ET                 
000290*                                POSTERIEURE.                             
000300*  1990-03-12 RBT DEMANDE 4571   AJOUT DE LA RECHERCHE AU MOIS            
000310*                                LE PLUS PROCHE (SERIE SANS               
000320*                                ENCADREMENT COMPLET).                    
000330*  1993-07-19 DLC DEMANDE 4675   EGALITE DE DISTANCE : LE MOIS            
000340*                                LE PLUS ANCIEN EST RETENU.               
000350*  1998-11-09 FDM DEMANDE 4503   PASSAGE AN 2000 - CLE MOIS EN            
000360*                                AAAA-MM DEJA SUR 4 POSITIONS             
000370*                                D'ANNEE, AUCUNE MODIFICATION.            
000380*  2003-05-06 PHN DEMANDE 4819   SERIE VIDE => CR/RC FATAL AU             
000390*                                LIEU D'UN INDICE A ZERO.                 
000400*  2009-10-21 SLH DEMANDE 4888   TABLE ETENDUE DE 600 A 1200              
000410*                                POSTES (PAYS A LONGUE SERIE).            
000420*----------------------------------------------------------------*        
000430 ENVIRONMENT DIVISION.                                                    
000440 CONFIGURATION SECTION.                                                   
000450 SPECIAL-NAMES.                                                           
000460     C01 IS TOP-OF-FORM.                                                  
000470                                                                          
000480*----------------------------------------------------------------*        
000490 DATA DIVISION.                                                           
000500 WORKING-STORAGE SECTION.                                                 
000510*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***                           
000520 01  SLATVARS              PIC X(122)                 VALUE 'SLAT         
000530-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO        
000540-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.         
000550                                                                          
000560 01  VERSION        PIC X(23) VALUE 'MCRA3L8 07 DU 21/10/09 '.            
000570                                                                          
000580 01  W-CLE-COURANTE            PIC X(07).                                 
000590 01  W-CLE-COUR-ZONE REDEFINES W-CLE-COURANTE.                            
000600     05  W-COUR-ANNEE          PIC 9(04).                                 
000610     05  FILLER                PIC X(01).                                 
000620     05  W-COUR-MOIS           PIC 9(02).                                 
000630                                                                          
000640* RANG MENSUEL (ANNEE*12+MOIS) POUR LE CALCUL DE DISTANCE                 
000650 01  W-RANG-DEMANDE            PIC S9(06) COMP.                           
000660 01  W-RANG-COURANT            PIC S9(06) COMP.                           
000670 01  W-DISTANCE                PIC S9(06) COMP.                           
000680 01  W-MEILLEURE-DISTANCE      PIC S9(06) COMP.                           
000690                                                                          
000700* BORNES POUR L'INTERPOLATION                                             
000710 01  W-RANG-BORNE-ANT          PIC S9(06) COMP VALUE -1.                  
000720 01  W-RANG-BORNE-POST         PIC S9(06) COMP VALUE -1.                  
000730 01  W-INDICE-BORNE-ANT        PIC S9(04)V9(03).                          
000740 01  W-INDICE-BORNE-POST       PIC S9(04)V9(03).                          
000750                                                                          
000760* INDICATEURS ET COMPTEURS (COMP)                                         
000770 01  W-IND                     PIC S9(04) COMP.                           
000780 01  W-IND-MEILLEUR            PIC S9(04) COMP VALUE ZERO.                
000790 01  W-SW-TROUVE               PIC 9(01) COMP.                            
000800     88  TROUVE-EXACT          VALUE 1.                                   
000810     88  PAS-TROUVE-EXACT      VALUE 0.                                   
000820 01  W-NB-APPELS               PIC S9(07) COMP VALUE ZERO.                
000830                                                                          
000840*----------------------------------------------------------------*        
000850 LINKAGE SECTION.                                                         
000860*----------------------------------------------------------------*        
000870 01  CPIL-TARGET-MONTH         PIC X(07).                                 
000880* CLE DEMANDEE, DECOMPOSEE ANNEE/MOIS POUR L'ARITHMETIQUE DE              
000890* DISTANCE (REDEFINES DE LA CLE X(7) "AAAA-MM")                           
000900 01  CPIL-TGT-ZONE REDEFINES CPIL-TARGET-MONTH.                           
000910     05  W-DEM-ANNEE           PIC 9(04).                                 
000920     05  FILLER                PIC X(01).                                 
000930     05  W-DEM-MOIS            PIC 9(02).                                 
000940                                                                          
000950 01  CPIL-TABLE.                                                          
000960     05  CPIL-ENTRY OCCURS 1200 TIMES INDEXED BY CPIL-IDX.                
000970         COPY XMCRCPI REPLACING 'X-' BY 'CPT-'.                           
000980                                                                          
000990 01  CPIL-TABLE-COUNT          PIC S9(04) COMP.                           
001000 01  CPIL-RESOLVED-INDEX       PIC S9(04)V9(03).                          
001010 01  CPIL-RESOLVED-ZONE REDEFINES CPIL-RESOLVED-INDEX.                    
001020     05  CPIL-RESOLVED-ENT     PIC S9(04).                                
001030     05  CPIL-RESOLVED-DEC     PIC 9(03).                                 
001040 01  CPIL-CR                   PIC 9(02).                                 
001050 01  CPIL-RC                   PIC 9(02).                                 
001060                                                                          
001070*----------------------------------------------------------------*        
001080 PROCEDURE DIVISION USING CPIL-TARGET-MONTH CPIL-TABLE                    
001090           CPIL-TABLE-COUNT CPIL-RESOLVED-INDEX CPIL-CR CPIL-RC.          
001100*----------------------------------------------------------------*        
001110                                                                          
001120 0000-MCRA3L8.                                                            
001130     PERFORM 1000-INITIALISER                                             
001140     IF CPIL-TABLE-COUNT NOT > ZERO                                       
001150        MOVE 12 TO CPIL-CR                                                
001160        MOVE 31 TO CPIL-RC                                                
001170     ELSE                                                                 
001180        COMPUTE W-RANG-DEMANDE =                                          
001190                W-DEM-ANNEE * 12 + W-DEM-MOIS                             
001200        PERFORM 2000-RECHERCHE-EXACTE THRU 2000-EXIT                      
001210        IF PAS-TROUVE-EXACT                                               
001220           PERFORM 3000-BORNER-SERIE THRU 3000-EXIT                       
001230           IF W-RANG-BORNE-ANT NOT = -1 AND                               
001240              W-RANG-BORNE-POST NOT = -1                                  
001250              PERFORM 4000-INTERPOLER                                     
001260           ELSE                                                           
001270              PERFORM 5000-RECHERCHE-PROCHE THRU 5000-EXIT                
001280           END-IF                                                         
001290        END-IF                                                            
001300     END-IF                                                               
001310     GOBACK                                                               
001320     .                                                                    
001330                                                                          
001340***************************************************************           
001350* INITIALISATIONS                                             *           
001360***************************************************************           
001370 1000-INITIALISER.                                                        
001380     MOVE 0 TO CPIL-CR CPIL-RC                                            
001390     MOVE ZERO TO CPIL-RESOLVED-INDEX                                     
001400     SET PAS-TROUVE-EXACT TO TRUE                                         
001410     ADD 1 TO W-NB-APPELS                                                 
001420     .                                                                    
001430                                                                          
001440***************************************************************           
001450* ETAPE 1 - MOIS EXACT - BOUCLE EN LIGNE INTERDITE PAR LES    *           
001460* NORMES DU SERVICE : LE BALAYAGE EST FAIT PARAGRAPHE PAR     *           
001470* PARAGRAPHE VIA PERFORM ... THRU ... UNTIL                  *            
001480***************************************************************           
001490 2000-RECHERCHE-EXACTE.                                                   
001500     SET CPIL-IDX TO 1                                                    
001510     PERFORM 2010-EXAMINER-UN-MOIS THRU 2010-EXIT                         
001520        UNTIL CPIL-IDX > CPIL-TABLE-COUNT OR TROUVE-EXACT                 
001530     .                                                                    
001540 2000-EXIT.                                                               
001550     EXIT.                                                                
001560                                                                          
001570 2010-EXAMINER-UN-MOIS.                                                   
001580     IF CPT-MONTH(CPIL-IDX) = CPIL-TARGET-MONTH                           
001590        MOVE CPT-INDEX(CPIL-IDX) TO CPIL-RESOLVED-INDEX                   
001600        SET TROUVE-EXACT TO TRUE                                          
001610     END-IF                                                               
001620     SET CPIL-IDX UP BY 1                                                 
001630     .                                                                    
001640 2010-EXIT.                                                               
001650     EXIT.                                                                
001660                                                                          
001670***************************************************************           
001680* ETAPE 2 (PREPARATION) - BORNE ANTERIEURE LA PLUS RECENTE ET  *          
001690* BORNE POSTERIEURE LA PLUS ANCIENNE, SI ELLES EXISTENT       *           
001700***************************************************************           
001710 3000-BORNER-SERIE.                                                       
001720     MOVE -1 TO W-RANG-BORNE-ANT W-RANG-BORNE-POST                        
001730     SET CPIL-IDX TO 1                                                    
001740     PERFORM 3010-EXAMINER-UNE-BORNE THRU 3010-EXIT                       
001750        UNTIL CPIL-IDX > CPIL-TABLE-COUNT                                 
001760     .                                                                    
001770 3000-EXIT.                                                               
001780     EXIT.                                                                
001790                                                                          
001800 3010-EXAMINER-UNE-BORNE.                                                 
001810     MOVE CPT-MONTH(CPIL-IDX) TO W-CLE-COURANTE                           
001820     COMPUTE W-RANG-COURANT =                                             
001830             W-COUR-ANNEE * 12 + W-COUR-MOIS                              
001840     IF W-RANG-COURANT < W-RANG-DEMANDE                                   
001850        IF W-RANG-BORNE-ANT = -1 OR                                       
001860           W-RANG-COURANT > W-RANG-BORNE-ANT                              
001870           MOVE W-RANG-COURANT       TO W-RANG-BORNE-ANT                  
001880           MOVE CPT-INDEX(CPIL-IDX)  TO W-INDICE-BORNE-ANT                
001890        END-IF                                                            
001900     END-IF                                                               
001910     IF W-RANG-COURANT > W-RANG-DEMANDE                                   
001920        IF W-RANG-BORNE-POST = -1 OR                                      
001930           W-RANG-COURANT < W-RANG-BORNE-POST                             
001940           MOVE W-RANG-COURANT       TO W-RANG-BORNE-POST                 
001950           MOVE CPT-INDEX(CPIL-IDX)  TO W-INDICE-BORNE-POST               
001960        END-IF                                                            
001970     END-IF                                                               
001980     SET CPIL-IDX UP BY 1                                                 
001990     .                                                                    
002000 3010-EXIT.                                                               
002010     EXIT.                                                                
002020                                                                          
002030***************************************************************           
002040* ETAPE 2 - INTERPOLATION SIMPLE (MOYENNE DES DEUX BORNES,    *           
002050* PAS UNE MOYENNE PONDEREE PAR LE TEMPS)                      *           
002060***************************************************************           
002070 4000-INTERPOLER.                                                         
002080     COMPUTE CPIL-RESOLVED-INDEX ROUNDED =                                
002090             (W-INDICE-BORNE-ANT + W-INDICE-BORNE-POST) / 2               
002100     .                                                                    
002110                                                                          
002120***************************************************************           
002130* ETAPE 3 - MOIS LE PLUS PROCHE PAR DISTANCE ABSOLUE DE RANG   *          
002140* MENSUEL. EGALITE : LE PREMIER MINIMUM RENCONTRE EN ORDRE     *          
002150* CROISSANT DE CLE GAGNE, CE QUI FAVORISE LE MOIS LE PLUS      *          
002160* ANCIEN SI LA TABLE EST CHARGEE MOIS CROISSANTS (CF MCRA3D8)  *          
002170***************************************************************           
002180 5000-RECHERCHE-PROCHE.                                                   
002190     MOVE ZERO TO W-IND-MEILLEUR                                          
002200     MOVE 999999 TO W-MEILLEURE-DISTANCE                                  
002210     SET CPIL-IDX TO 1                                                    
002220     PERFORM 5010-EXAMINER-UNE-DISTANCE THRU 5010-EXIT                    
002230        UNTIL CPIL-IDX > CPIL-TABLE-COUNT                                 
002240     MOVE CPT-INDEX(W-IND-MEILLEUR) TO CPIL-RESOLVED-INDEX                
002250     .                                                                    
002260 5000-EXIT.                                                               
002270     EXIT.                                                                
002280                                                                          
002290 5010-EXAMINER-UNE-DISTANCE.                                              
002300     MOVE CPT-MONTH(CPIL-IDX) TO W-CLE-COURANTE                           
002310     COMPUTE W-RANG-COURANT =                                             
002320             W-COUR-ANNEE * 12 + W-COUR-MOIS                              
002330     COMPUTE W-DISTANCE = W-RANG-DEMANDE - W-RANG-COURANT                 
002340     IF W-DISTANCE < ZERO                                                 
002350        MULTIPLY -1 BY W-DISTANCE                                         
002360     END-IF                                                               
002370     IF W-DISTANCE < W-MEILLEURE-DISTANCE                                 
002380        MOVE W-DISTANCE TO W-MEILLEURE-DISTANCE                           
002390        MOVE CPIL-IDX   TO W-IND-MEILLEUR                                 
002400     END-IF                                                               
002410     SET CPIL-IDX UP BY 1                                                 
002420     .                                                                    
002430 5010-EXIT.                                                               
002440     EXIT.                                                                
002450                                                                          
002460 END PROGRAM MCRA3L8.                                                     
