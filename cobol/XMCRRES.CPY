000010*********************************************************                 
000020* COPYBOOK XMCRRES                                      *                 
000030* LANGAGE COBOL                                         *                 
000040*                                                       *                 
000050* GABARIT GENERIQUE (PREFIXE X) DU RESULTAT PAR DEVISE.  *                
000060* REPLACING 'X' BY LE PREFIXE DE L'UTILISATEUR :         *                
000070*   RES  = POSTE DE LA TABLE DES RESULTATS DANS MCRA3D8, *                
000080*          AUSSI LE GABARIT DE LA LIGNE CSV               *               
000090*   CRES = ZONE CALC-OUTPUT PASSEE EN LINKAGE A MCRA3C8  *                
000100*********************************************************                 
000110*                                                                         
000120* HISTORIQUE                                                              
000130* ----------                                                              
000140*  1987-04-13 RBT DEMANDE 4471 CREATION INITIALE                          
000150*  1992-01-20 DLC DEMANDE 4688 AJOUT X-NOM-CAGR-PCT                       
000160*                                                                         
000170 05  X-CURRENCY                  PIC X(03).                               
000180 05  X-COUNTRY                   PIC X(02).                               
000190 05  X-START-VALUE                PIC S9(13)V9(02).                       
000200 05  X-END-VALUE                  PIC S9(13)V9(02).                       
000210 05  X-DISC-END-VALUE             PIC S9(13)V9(02).                       
000220 05  X-FX-RATE-START              PIC S9(05)V9(04).                       
000230 05  X-FX-RATE-END                PIC S9(05)V9(04).                       
000240 05  X-FX-CHANGE-PCT              PIC S9(05)V9(02).                       
000250 05  X-NOMINAL-RETURN-PCT         PIC S9(05)V9(02).                       
000260 05  X-CUM-INFLATION-PCT          PIC S9(05)V9(02).                       
000270 05  X-REAL-RETURN-PCT            PIC S9(05)V9(02).                       
000280 05  X-REAL-CAGR-PCT              PIC S9(05)V9(02).                       
000290 05  X-NOM-CAGR-PCT               PIC S9(05)V9(02).                       
000300 05  X-NOM-CAGR-OK                PIC X(01).                              
000310 05  FILLER                       PIC X(05).                              
